000100*========================== MASK ENGINE ==========================*
000200* Copybook:    MASKOBJW
000300* Authors:     B. OKAFOR
000400*
000500* Description: CONTROL-OBJECT record layout -- the catalog of
000600*              triggers, check constraints and foreign keys that
000700*              an object rule (DISABLE-TRIGGERS and friends) can
000800*              flip enabled/disabled.  MASKOBJ makes one pass over
000900*              this file per object rule, flipping OBJ-STATE for
001000*              every row whose type/database/schema/table/name
001100*              matches the rule, honouring the '*' wildcards on
001200*              schema (whole database) and object name (all
001300*              objects of that type on the table).
001400*
001500* Date        Init  Description
001600* ----        ----  -----------
001700* 2021-06-02  BDO   First release.
001800*==================================================================*
001900
002000 01  CONTROL-OBJECT-RECORD.
002100     05  OBJ-TYPE            PIC X(02).
002200         88  OBJ-TYPE-TRIGGER
002300                             VALUE 'TR'.
002400         88  OBJ-TYPE-CHECK-CONSTRAINT
002500                             VALUE 'CK'.
002600         88  OBJ-TYPE-FOREIGN-KEY
002700                             VALUE 'FK'.
002800     05  OBJ-DATABASE        PIC X(30).
002900     05  OBJ-SCHEMA          PIC X(30).
003000     05  OBJ-TABLE           PIC X(30).
003100     05  OBJ-NAME            PIC X(30).
003200     05  OBJ-STATE           PIC X(01).
003300         88  OBJ-STATE-ENABLED
003400                             VALUE 'E'.
003500         88  OBJ-STATE-DISABLED
003600                             VALUE 'D'.
