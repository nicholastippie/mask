000100*========================== MASK ENGINE ==========================*
000200* Program:     MASKRUL
000300* Authors:     B. OKAFOR
000400*
000500* Description: Rule dispatcher.  CALLed once per rule, in
000600*              MRP-MODE-EXECUTE, by MASKGEN after every rule in
000700*              the instruction set has passed MASKVAL.  Routes
000800*              the twelve rule-type codes to the one of two
000900*              workers that actually moves data -- MASKDATA for
001000*              the six data rules (over SUBJECT MASTER), MASKOBJ
001100*              for the six database-object rules (over
001200*              CONTROL-OBJECT) -- and passes the records-affected
001300*              count straight back up to MASKGEN for the report.
001400*
001500* Date        Init  Description
001600* ----        ----  -----------
001700* 2021-06-02  BDO   First release.
001800*==================================================================*
001900
002000 IDENTIFICATION DIVISION.
002100*========================
002200
002300 PROGRAM-ID.             MASKRUL.
002400 AUTHOR.                 B. OKAFOR.
002500 INSTALLATION.           DATA ADMINISTRATION.
002600 DATE-WRITTEN.           1987-02-23.
002700 DATE-COMPILED.
002800 SECURITY.               NONE.
002900
003000*----------------------------------------------------------------*
003100* CHANGE LOG                                                     *
003200*----------------------------------------------------------------*
003300* DATE       INIT  TICKET    DESCRIPTION                         *
003400* ---------- ----  --------  ----------------------------------- *
003500* 1987-02-23 BDO   DM-0003   First release                       *
003600* 1988-02-09 BDO   DM-0040   Split object rules out to MASKOBJ,  *
003700*            BDO             used to be inline here               *
003800* 1993-06-17 LMH   DM-0190   Records-affected now returned even  *
003900*            LMH             on a zero-row rule (was left junk)  *
004000* 1998-10-02 RKT   DM-0355   Year-2000 review -- no date fields  *
004100*            RKT             touched by this program, none       *
004200*            RKT             needed                               *
004300* 1999-01-11 RKT   DM-0356   Y2K sign-off                        *
004400* 2004-02-12 JKW   DM-0461   Comment cleanup only                *
004500* 2006-05-30 JKW   DM-0486   Added debug-compile trace of the    *
004600*            JKW             dispatched program name             *
004700*----------------------------------------------------------------*
004800
004900 ENVIRONMENT DIVISION.
005000*=====================
005100
005200 CONFIGURATION SECTION.
005300*----------------------
005400
005500 SOURCE-COMPUTER.        IBM-370.
005600 OBJECT-COMPUTER.        IBM-370.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900
006000 INPUT-OUTPUT SECTION.
006100*---------------------
006200
006300 FILE-CONTROL.
006400/
006500 DATA DIVISION.
006600*==============
006700
006800 FILE SECTION.
006900*-------------
007000
007100 WORKING-STORAGE SECTION.
007200*------------------------
007300
007400 COPY MASKWS1.
007500
007600 01  W-MASKDATA-PROG          PIC X(08)       VALUE 'MASKDATA'.
007700 77  W-MASKOBJ-PROG           PIC X(08)       VALUE 'MASKOBJ'.
007800
007900*--------------------------------------------------------------*
008000* Dispatch count per kind, kept across calls for a shutdown     *
008100* tally a maintenance run can DISPLAY from the debug compile.   *
008200*--------------------------------------------------------------*
008300 01  W-DISPATCH-COUNTS.
008400     05  W-DISPATCH-DATA-CNT  PIC S9(07) COMP VALUE 0.
008500     05  W-DISPATCH-OBJ-CNT   PIC S9(07) COMP VALUE 0.
008600
008700 01  W-DISPATCH-COUNTS-ALT REDEFINES W-DISPATCH-COUNTS.
008800     05  W-DISPATCH-HALFWORDS PIC S9(09) COMP OCCURS 2.
008900
009000 01  W-DISPATCH-TOTAL-VIEW    PIC S9(14) COMP.
009100 01  W-DISPATCH-TOTAL-SPLIT REDEFINES W-DISPATCH-TOTAL-VIEW.
009200     05  W-DISPATCH-TOTAL-HI  PIC S9(07) COMP.
009300     05  W-DISPATCH-TOTAL-LO  PIC S9(07) COMP.
009400
009500 01  W-MASKDATA-PROG-ALT REDEFINES W-MASKDATA-PROG.
009600     05  W-MASKDATA-PROG-CH   PIC X(01)   OCCURS 8.
009700/
009800 LINKAGE SECTION.
009900*----------------
010000
010100 01  L-PARAMETER.            COPY MASKRULL.
010200/
010300 PROCEDURE DIVISION USING L-PARAMETER.
010400*==================
010500
010600 MAIN.
010700*-----
010800
010900     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
011000
011100     PERFORM SUB-2000-DISPATCH THRU SUB-2000-EXIT
011200     .
011300 MAIN-EXIT.
011400     GOBACK.
011500/
011600 SUB-1000-START-UP.
011700*------------------
011800
011900     IF      W-NOT-FIRST-CALL
012000         GO TO SUB-1000-EXIT
012100     END-IF
012200
012300     SET  W-NOT-FIRST-CALL   TO TRUE
012400     MOVE 'MASKRUL'          TO W-RUN-PROGRAM-ID
012500     .
012600 SUB-1000-EXIT.
012700     EXIT.
012800/
012900 SUB-2000-DISPATCH.
013000*------------------
013100
013200     SET  MRP-RESPONSE-GOOD  TO TRUE
013300     MOVE SPACES             TO MRP-RESPONSE-MSG
013400     MOVE 0                  TO MRP-RECORDS-AFFECTED
013500
013600     EVALUATE TRUE
013700       WHEN MRP-TYPE-IS-DATA-RULE
013800         ADD  1              TO W-DISPATCH-DATA-CNT
013900D        DISPLAY 'MASKRUL dispatching to: '
014000D                W-MASKDATA-PROG-CH(1) W-MASKDATA-PROG-CH(2)
014100D                W-MASKDATA-PROG-CH(3) W-MASKDATA-PROG-CH(4)
014200D                W-MASKDATA-PROG-CH(5) W-MASKDATA-PROG-CH(6)
014300D                W-MASKDATA-PROG-CH(7) W-MASKDATA-PROG-CH(8)
014400         CALL W-MASKDATA-PROG
014500                             USING L-PARAMETER
014600
014700       WHEN MRP-TYPE-IS-OBJECT-RULE
014800         ADD  1              TO W-DISPATCH-OBJ-CNT
014900         CALL W-MASKOBJ-PROG
015000                             USING L-PARAMETER
015100
015200       WHEN OTHER
015300         SET  MRP-RESPONSE-BAD
015400                             TO TRUE
015500         MOVE 'MASKRUL cannot dispatch this rule type'
015600                             TO MRP-RESPONSE-MSG
015700     END-EVALUATE
015800
015900     COMPUTE W-DISPATCH-TOTAL-VIEW
016000                             = W-DISPATCH-DATA-CNT
016100                             + W-DISPATCH-OBJ-CNT
016200
016300D    DISPLAY 'MASKRUL dispatch totals data/obj/total: '
016400D            W-DISPATCH-DATA-CNT '/'
016500D            W-DISPATCH-OBJ-CNT  '/'
016600D            W-DISPATCH-TOTAL-LO
016700     .
016800 SUB-2000-EXIT.
016900     EXIT.
