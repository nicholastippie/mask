000100*========================== MASK ENGINE ==========================*
000200* Program:     MASKDATA
000300* Authors:     B. OKAFOR
000400*
000500* Description: Data rules.  CALLed by MASKRUL for the six rule
000600*              types that move data in SUBJECT MASTER: FAKE-
000700*              STRING-SUBSTITUTION, STATIC-STRING-SUBST, FAKE-
000800*              SSN-SUBSTITUTION, DATE-VARIANCE, TRUNCATE-TABLE
000900*              and DELETE-ROWS.
001000*
001100*              TRUNCATE-TABLE and DELETE-ROWS change the record
001200*              count, so this program cannot do what MASKOBJ does
001300*              (REWRITE in place) -- it still needs the old-
001400*              master/new-master technique MASKOBJ gave up in
001500*              1996 (see MASKOBJ change log DM-0311).  SUBJECT
001600*              MASTER therefore lives as two alternating physical
001700*              files, SUBMSTA and SUBMSTB; whichever one holds
001800*              the current data is read as the OLD master and the
001900*              other is written as the NEW master, for every rule
002000*              of every call, data-count-changing or not -- one
002100*              copy-through engine serves all six rule types, it
002200*              just decides differently, record by record, what
002300*              to write.  W-CURRENT-GEN says which generation is
002400*              current; it lives in WORKING-STORAGE so it
002500*              survives from CALL to CALL across the whole run,
002600*              the same way MASKRAND keeps its seed resident.
002700*              JCL stages the initial extract into SUBMSTA before
002800*              the first data rule of the run executes.
002900*
003000* Date        Init  Description
003100* ----        ----  -----------
003200* 1987-03-18  BDO   First release -- fake-string and static-
003300*                   string substitution only.
003400*==================================================================*
003500
003600 IDENTIFICATION DIVISION.
003700*========================
003800
003900 PROGRAM-ID.             MASKDATA.
004000 AUTHOR.                 B. OKAFOR.
004100 INSTALLATION.           DATA ADMINISTRATION.
004200 DATE-WRITTEN.           1987-03-18.
004300 DATE-COMPILED.
004400 SECURITY.               NONE.
004500
004600*----------------------------------------------------------------*
004700* CHANGE LOG                                                     *
004800*----------------------------------------------------------------*
004900* DATE       INIT  TICKET    DESCRIPTION                         *
005000* ---------- ----  --------  ----------------------------------- *
005100* 1987-03-18 BDO   DM-0005   First release, fake-string and      *
005200*            BDO             static-string substitution only    *
005300* 1987-09-02 BDO   DM-0019   Added FAKE-SSN-SUBSTITUTION rule    *
005400* 1988-02-09 BDO   DM-0040   Split object rules out to MASKOBJ,  *
005500*            BDO             this program is data rules only now*
005600* 1989-11-14 RKT   DM-0095   Added DATE-VARIANCE rule, simple    *
005700*            RKT             method only                         *
005800* 1991-05-06 BDO   DM-0155   Added DATE-VARIANCE complete method,*
005900*            BDO             true calendar arithmetic            *
006000* 1992-08-20 RKT   DM-0171   Added TRUNCATE-TABLE and DELETE-    *
006100*            RKT             ROWS; old-master/new-master copy-   *
006200*            RKT             through introduced for both         *
006300* 1995-03-30 LMH   DM-0265   WHERE-KEY selection extended to all *
006400*            LMH             six rule types, was FAKE-SSN only   *
006500* 1998-10-02 RKT   DM-0355   Year-2000 review -- SUB-BIRTH-DATE  *
006600*            RKT             already carries a 4-digit year, no  *
006700*            RKT             change required                    *
006800* 1999-01-11 RKT   DM-0356   Y2K sign-off                        *
006900* 2002-04-17 JKW   DM-0438   Fake-SSN uniqueness table widened   *
007000*            JKW             from 5,000 to 20,000 entries        *
007100* 2005-09-19 JKW   DM-0480   Progress line now prints on record- *
007200*            JKW             at-a-time rules only, was also      *
007300*            JKW             printing for static-string rows     *
007400* 2006-05-30 JKW   DM-0490   FAKE-SSN-SUBSTITUTION now reseeds   *
007500*            JKW             MASKRAND at rule start-up, matching *
007600*            JKW             the contract documented in MASKRNDL*
007700*----------------------------------------------------------------*
007800
007900 ENVIRONMENT DIVISION.
008000*=====================
008100
008200 CONFIGURATION SECTION.
008300*----------------------
008400
008500 SOURCE-COMPUTER.        IBM-370.
008600 OBJECT-COMPUTER.        IBM-370.
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM.
008900
009000 INPUT-OUTPUT SECTION.
009100*---------------------
009200
009300 FILE-CONTROL.
009400     SELECT SUBJECT-MASTER-A-FILE
009500                                ASSIGN TO SUBMSTA
009600                                ORGANIZATION SEQUENTIAL.
009700
009800     SELECT SUBJECT-MASTER-B-FILE
009900                                ASSIGN TO SUBMSTB
010000                                ORGANIZATION SEQUENTIAL.
010100
010200     SELECT FAKE-DATA-SET-FILE  ASSIGN TO FAKEDATA
010300                                ORGANIZATION SEQUENTIAL.
010400/
010500 DATA DIVISION.
010600*==============
010700
010800 FILE SECTION.
010900*-------------
011000
011100*--------------------------------------------------------------*
011200* The two generations carry the identical 83-byte SUBJECT       *
011300* MASTER layout, but COBOL will not let the same field names    *
011400* appear twice in one program -- each FD record is therefore an *
011500* unstructured area, moved at READ/WRITE time into and out of   *
011600* the one named working-storage record (COPY MASKSUBW, below).  *
011700*--------------------------------------------------------------*
011800 FD  SUBJECT-MASTER-A-FILE.
011900
012000 01  SUBJECT-MASTER-A-RECORD    PIC X(83).
012100
012200 FD  SUBJECT-MASTER-B-FILE.
012300
012400 01  SUBJECT-MASTER-B-RECORD    PIC X(83).
012500
012600 FD  FAKE-DATA-SET-FILE.
012700
012800 01  FAKE-DATA-SET-AREA         PIC X(60).
012900/
013000 WORKING-STORAGE SECTION.
013100*------------------------
013200
013300 COPY MASKWS1.
013400
013500 01  SUBJECT-MASTER-RECORD.     COPY MASKSUBW.
013600
013700 COPY MASKFDSW.
013800
013900 COPY MASKSSNW.
014000
014100 77  W-MASKRAND-PROG          PIC X(08)       VALUE 'MASKRAND'.
014200 01  W-RAND-PARM.             COPY MASKRNDL.
014300
014400*--------------------------------------------------------------*
014500* Which physical file is the OLD master this call -- flipped   *
014600* at the end of every rule so the next rule reads what this    *
014700* one just wrote.  Starts on A; JCL stages the run's starting  *
014800* extract there.                                               *
014900*--------------------------------------------------------------*
015000 77  W-CURRENT-GEN            PIC X(01)       VALUE 'A'.
015100     88  W-GEN-A                                VALUE 'A'.
015200     88  W-GEN-B                                VALUE 'B'.
015300
015400 77  W-SUB-EOF-SW             PIC X(01)       VALUE 'N'.
015500     88  W-SUB-EOF                              VALUE 'Y'.
015600
015700 77  W-FDS-EOF-SW             PIC X(01)       VALUE 'N'.
015800     88  W-FDS-EOF                              VALUE 'Y'.
015900
016000 77  W-WHERE-KEY-MATCH-SW     PIC X(01)       VALUE 'Y'.
016100     88  W-WHERE-KEY-MATCH                      VALUE 'Y'.
016200
016300 77  W-WRITE-THROUGH-SW       PIC X(01)       VALUE 'Y'.
016400     88  W-WRITE-THROUGH                        VALUE 'Y'.
016500
016600 77  W-ABEND-SW               PIC X(01)       VALUE 'N'.
016700     88  W-ABEND                                VALUE 'Y'.
016800
016900 01  W-RECORDS-AFFECTED       PIC S9(09) COMP VALUE 0.
017000 01  W-RECORDS-AFFECTED-VIEW REDEFINES W-RECORDS-AFFECTED.
017100     05  W-RECORDS-AFFECTED-HI
017200                              PIC S9(04) COMP.
017300     05  W-RECORDS-AFFECTED-LO
017400                              PIC S9(04) COMP.
017500
017600 77  W-UPDATE-CNT             PIC S9(09) COMP VALUE 0.
017700 77  W-PROGRESS-QUOT          PIC S9(09) COMP.
017800 77  W-PROGRESS-REM           PIC S9(09) COMP.
017900
018000*--------------------------------------------------------------*
018100* FAKE-STRING-SUBSTITUTION working fields.                     *
018200*--------------------------------------------------------------*
018300 77  W-PICK-FRACTION-WORK     PIC S9(04)V9(09)
018400                                           COMP.
018500 77  W-PICK-IX                PIC S9(04) COMP.
018600
018700*--------------------------------------------------------------*
018800* FAKE-SSN-SUBSTITUTION working fields.                        *
018900*--------------------------------------------------------------*
019000 77  W-SSN-DRAW-WORK          PIC S9(04)V9(09)
019100                                           COMP.
019200 77  W-SSN-AREA               PIC 9(03).
019300 77  W-SSN-GROUP              PIC 9(02).
019400 77  W-SSN-SERIAL             PIC 9(04).
019500 77  W-SSN-KEY                PIC 9(09)  COMP VALUE 0.
019600
019700 01  W-SSN-COMPOSED           PIC X(11).
019800 01  W-SSN-PARTS REDEFINES W-SSN-COMPOSED.
019900     05  W-SSN-PART-AREA      PIC X(03).
020000     05  W-SSN-PART-SEP1      PIC X(01).
020100     05  W-SSN-PART-GROUP     PIC X(02).
020200     05  W-SSN-PART-SEP2      PIC X(01).
020300     05  W-SSN-PART-SERIAL    PIC X(04).
020400
020500 77  W-GROUP-OK-SW            PIC X(01)       VALUE 'Y'.
020600     88  W-GROUP-OK                             VALUE 'Y'.
020700
020800 77  W-SSN-ACCEPTED-SW        PIC X(01)       VALUE 'N'.
020900     88  W-SSN-ACCEPTED                         VALUE 'Y'.
021000
021100 77  W-SSN-ALREADY-ISSUED-SW  PIC X(01)       VALUE 'N'.
021200     88  W-SSN-ALREADY-ISSUED                   VALUE 'Y'.
021300
021400 77  W-SSN-SELECTED-SW        PIC X(01)       VALUE 'N'.
021500     88  W-SSN-SELECTED                         VALUE 'Y'.
021600
021700*--------------------------------------------------------------*
021800* DATE-VARIANCE working fields.  No intrinsic date functions --*
021900* the complete method walks the calendar one day at a time,    *
022000* using the days-per-month table below and a hand-rolled leap- *
022100* year test, because this shop's compiler does not allow       *
022200* FUNCTION INTEGER-OF-DATE in batch production code.           *
022300*--------------------------------------------------------------*
022400 77  W-SHIFT-DAYS             PIC S9(05) COMP.
022500 77  W-SIMPLE-SHIFT           PIC S9(05) COMP.
022600 77  W-SHIFT-WORK             PIC S9(05)V9(09)
022700                                           COMP.
022800 77  W-DAYS-REMAINING         PIC S9(05) COMP.
022900 77  W-DAY-STEP               PIC S9(01) COMP.
023000
023100 77  W-WORK-YYYY              PIC 9(04).
023200 77  W-WORK-MM                PIC 9(02).
023300 77  W-WORK-DD                PIC 9(02).
023400
023500 77  W-LEAP-YEAR-SW           PIC X(01)       VALUE 'N'.
023600     88  W-LEAP-YEAR                            VALUE 'Y'.
023700
023800 77  W-LEAP-QUOT              PIC S9(04) COMP.
023900 77  W-LEAP-REM4              PIC S9(04) COMP.
024000 77  W-LEAP-REM100            PIC S9(04) COMP.
024100 77  W-LEAP-REM400            PIC S9(04) COMP.
024200
024300 77  W-DAYS-IN-THIS-MONTH     PIC 9(02).
024400
024500 01  W-DAYS-IN-MONTH-LIT      PIC X(24)
024600                     VALUE '312831303130313130313031'.
024700 01  W-DAYS-IN-MONTH-TABLE REDEFINES W-DAYS-IN-MONTH-LIT.
024800     05  W-DIM-OCCS           PIC 9(02)   OCCURS 12
024900                               INDEXED W-DIM-DX.
025000/
025100 LINKAGE SECTION.
025200*----------------
025300
025400 01  L-PARAMETER.            COPY MASKRULL.
025500/
025600 PROCEDURE DIVISION USING L-PARAMETER.
025700*==================
025800
025900 MAIN.
026000*-----
026100
026200     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
026300
026400     PERFORM SUB-2000-PROCESS-RULE THRU SUB-2000-EXIT
026500     .
026600 MAIN-EXIT.
026700     GOBACK.
026800/
026900 SUB-1000-START-UP.
027000*------------------
027100
027200*----------------------------------------------------------------*
027300* Runs once per job step, on the first CALL MASKRUL makes into   *
027400* this program.  Everything after the very first CALL skips      *
027500* straight past this paragraph by way of the GO TO below --      *
027600* W-FIRST-CALL lives in WORKING-STORAGE, which this shop's       *
027700* compiler leaves resident across CALLs to the same load module  *
027800* for the rest of the step, so the switch remembers its state    *
027900* without MASKRUL having to pass anything extra down.            *
028000* W-RUN-PROGRAM-ID feeds the one-time startup banner DISPLAY     *
028100* that used to print here in the original 1987 release; the      *
028200* DISPLAY itself was dropped in the DM-0019 change below once    *
028300* operators complained the startup line was cluttering the       *
028400* SYSOUT of every data rule in a run, but the field is kept      *
028500* filled in case a future release brings diagnostic tracing      *
028600* back.                                                          *
028700*----------------------------------------------------------------*
028800     IF      W-NOT-FIRST-CALL
028900         GO TO SUB-1000-EXIT
029000     END-IF
029100
029200     SET  W-NOT-FIRST-CALL   TO TRUE
029300     MOVE 'MASKDATA'         TO W-RUN-PROGRAM-ID
029400     .
029500 SUB-1000-EXIT.
029600     EXIT.
029700/
029800 SUB-2000-PROCESS-RULE.
029900*----------------------
030000
030100*----------------------------------------------------------------*
030200* Top of one data-rule call.  Every counter and switch that must *
030300* start clean for THIS rule, as opposed to persisting across the *
030400* whole run the way W-CURRENT-GEN does, gets reset right here    *
030500* before SUB-2100-PREPARE-RULE does any rule-type-specific setup *
030600* and the old-master/new-master copy loop begins.                *
030700* W-RECORDS-AFFECTED is the only figure MASKRUL actually reads   *
030800* back out of MRP-RECORDS-AFFECTED; it is moved across only when *
030900* the rule did not abend, so a rule that blows up on SUB-ABEND-  *
031000* SW reports zero records changed rather than a partial count    *
031100* that would mislead the run report.                             *
031200* The generation flip happens unconditionally, abend or not --   *
031300* by the time control reaches here SUB-5000-COPY-SUBJECT-MASTER  *
031400* has already closed both files, so the new master physically    *
031500* exists on disk either way and the next rule must read it, even *
031600* if this rule's content is garbage because of an abend; the     *
031700* abend itself is what stops the run, not a stale generation     *
031800* pointer.                                                       *
031900*----------------------------------------------------------------*
032000     SET  MRP-RESPONSE-GOOD  TO TRUE
032100     MOVE SPACES             TO MRP-RESPONSE-MSG
032200     MOVE 0                  TO W-RECORDS-AFFECTED
032300     MOVE 0                  TO W-UPDATE-CNT
032400     MOVE 'N'                TO W-ABEND-SW
032500
032600     PERFORM SUB-2100-PREPARE-RULE THRU SUB-2100-EXIT
032700
032800     PERFORM SUB-5000-COPY-SUBJECT-MASTER THRU SUB-5000-EXIT
032900
033000     IF      W-GEN-A
033100         MOVE 'B'            TO W-CURRENT-GEN
033200     ELSE
033300         MOVE 'A'            TO W-CURRENT-GEN
033400     END-IF
033500
033600     IF      NOT W-ABEND
033700         MOVE W-RECORDS-AFFECTED
033800                             TO MRP-RECORDS-AFFECTED
033900     END-IF
034000
034100D    DISPLAY 'MASKDATA records affected (hi/lo): '
034200D            W-RECORDS-AFFECTED-HI '/' W-RECORDS-AFFECTED-LO
034300     .
034400 SUB-2000-EXIT.
034500     EXIT.
034600/
034700 SUB-2100-PREPARE-RULE.
034800*----------------------
034900
035000*----------------------------------------------------------------*
035100* One-time, per-rule setup that has to happen BEFORE the record  *
035200* loop starts, because it would be wrong (or merely wasteful) to *
035300* redo it once per record the way SUB-6xxx-APPLY paragraphs do   *
035400* their per-record work.                                         *
035500* FAKE-STRING-SUBSTITUTION loads the whole FAKE-DATA SET file    *
035600* into the in-core table once per rule rather than once per      *
035700* record -- SUB-7200-PICK-FDS-VALUE below draws from that table  *
035800* thousands of times over the life of one rule and cannot afford *
035900* a file READ for every draw.                                    *
036000* FAKE-SSN-SUBSTITUTION clears the run-scoped uniqueness table   *
036100* (SSN-ISSUED-CNT to zero) and reseeds MASKRAND so the area/     *
036200* group/serial draws in SUB-7320-DRAW-RAW-SSN start a fresh      *
036300* pseudo-random sequence every time this rule type runs, per the *
036400* contract MASKRNDL documents on MASKRND-RESEED.                 *
036500* DATE-VARIANCE under the SIMPLE method draws its one shift      *
036600* value here, once, rather than in SUB-6400-APPLY-DATE-VARIANCE  *
036700* where it would be redrawn (wrongly) on every record; the       *
036800* COMPLETE method draws a fresh shift per record instead and so  *
036900* does nothing here.                                             *
037000*----------------------------------------------------------------*
037100     EVALUATE TRUE
037200       WHEN MRP-TYPE-FAKE-STRING-SUB
037300         PERFORM SUB-7000-LOAD-FDS-TABLE THRU SUB-7000-EXIT
037400
037500       WHEN MRP-TYPE-FAKE-SSN-SUB
037600         MOVE 0              TO SSN-ISSUED-CNT
037700         PERFORM SUB-7380-RESEED-FOR-SSN
037800                             THRU SUB-7380-EXIT
037900
038000       WHEN MRP-TYPE-DATE-VARIANCE
038100         IF      MRP-METHOD-SIMPLE
038200             PERFORM SUB-7100-DRAW-SIMPLE-SHIFT
038300                                 THRU SUB-7100-EXIT
038400         END-IF
038500
038600       WHEN OTHER
038700         CONTINUE
038800     END-EVALUATE
038900     .
039000 SUB-2100-EXIT.
039100     EXIT.
039200/
039300 SUB-5000-COPY-SUBJECT-MASTER.
039400*-----------------------------
039500
039600*----------------------------------------------------------------*
039700* The generic copy-through loop all six rule types share.  It    *
039800* opens whichever generation is currently OLD for input and the  *
039900* other for output, reads every SUBJECT MASTER record exactly    *
040000* once, hands each one to SUB-5100-PROCESS-ONE-RECORD to decide  *
040100* what (if anything) to change, and closes both files when the   *
040200* old master runs out.                                           *
040300* A rule that only changes data in place -- FAKE-STRING-SUBST,   *
040400* STATIC-STRING-SUBST, FAKE-SSN-SUBST, DATE-VARIANCE -- still    *
040500* goes through a full physical copy of every record, matched or  *
040600* not, because there is no way to UPDATE a sequential file in    *
040700* place without rewriting it end to end; TRUNCATE-TABLE and      *
040800* DELETE-ROWS use this same loop but tell SUB-5100 to simply not *
040900* write certain records through, which is what actually shrinks  *
041000* the file.                                                      *
041100*----------------------------------------------------------------*
041200     MOVE 'N'                TO W-SUB-EOF-SW
041300
041400     IF      W-GEN-A
041500         OPEN INPUT  SUBJECT-MASTER-A-FILE
041600         OPEN OUTPUT SUBJECT-MASTER-B-FILE
041700     ELSE
041800         OPEN INPUT  SUBJECT-MASTER-B-FILE
041900         OPEN OUTPUT SUBJECT-MASTER-A-FILE
042000     END-IF
042100
042200     PERFORM SUB-9100-READ-OLD-MASTER THRU SUB-9100-EXIT
042300
042400     PERFORM SUB-5100-PROCESS-ONE-RECORD THRU SUB-5100-EXIT
042500         UNTIL W-SUB-EOF OR W-ABEND
042600
042700     IF      W-GEN-A
042800         CLOSE SUBJECT-MASTER-A-FILE
042900               SUBJECT-MASTER-B-FILE
043000     ELSE
043100         CLOSE SUBJECT-MASTER-B-FILE
043200               SUBJECT-MASTER-A-FILE
043300     END-IF
043400     .
043500 SUB-5000-EXIT.
043600     EXIT.
043700/
043800 SUB-5100-PROCESS-ONE-RECORD.
043900*----------------------------
044000
044100*----------------------------------------------------------------*
044200* Record-at-a-time dispatch by rule type, called once per        *
044300* SUBJECT MASTER record read.  W-WRITE-THROUGH-SW starts each    *
044400* call at Y and is only ever turned off by SUB-6500-APPLY-DELETE *
044500* or SUB-6600-APPLY-TRUNCATE -- every other rule type leaves it  *
044600* on, which is what makes the record survive into the new master *
044700* unchanged (or changed) rather than dropped.                    *
044800* The WRITE happens here, centrally, rather than inside each     *
044900* SUB-6xxx-APPLY paragraph, so that record-count-changing rules  *
045000* and in-place rules share the identical read-next/write-through *
045100* plumbing and neither style of rule has to know the other       *
045200* exists.                                                        *
045300*----------------------------------------------------------------*
045400     MOVE 'Y'                TO W-WRITE-THROUGH-SW
045500
045600     EVALUATE TRUE
045700       WHEN MRP-TYPE-FAKE-STRING-SUB
045800         PERFORM SUB-6100-APPLY-FAKE-STRING
045900                             THRU SUB-6100-EXIT
046000       WHEN MRP-TYPE-STATIC-STRING-SUB
046100         PERFORM SUB-6200-APPLY-STATIC-STRING
046200                             THRU SUB-6200-EXIT
046300       WHEN MRP-TYPE-FAKE-SSN-SUB
046400         PERFORM SUB-6300-APPLY-FAKE-SSN
046500                             THRU SUB-6300-EXIT
046600       WHEN MRP-TYPE-DATE-VARIANCE
046700         PERFORM SUB-6400-APPLY-DATE-VARIANCE
046800                             THRU SUB-6400-EXIT
046900       WHEN MRP-TYPE-TRUNCATE-TABLE
047000         PERFORM SUB-6600-APPLY-TRUNCATE
047100                             THRU SUB-6600-EXIT
047200       WHEN MRP-TYPE-DELETE-ROWS
047300         PERFORM SUB-6500-APPLY-DELETE
047400                             THRU SUB-6500-EXIT
047500       WHEN OTHER
047600         CONTINUE
047700     END-EVALUATE
047800
047900     IF      W-WRITE-THROUGH AND NOT W-ABEND
048000         PERFORM SUB-9200-WRITE-NEW-MASTER THRU SUB-9200-EXIT
048100     END-IF
048200
048300     IF      NOT W-ABEND
048400         PERFORM SUB-9100-READ-OLD-MASTER THRU SUB-9100-EXIT
048500     END-IF
048600     .
048700 SUB-5100-EXIT.
048800     EXIT.
048900/
049000 SUB-6100-APPLY-FAKE-STRING.
049100*---------------------------
049200
049300*----------------------------------------------------------------*
049400* FAKE-STRING-SUBSTITUTION only ever touches FIRST-NAME or LAST- *
049500* NAME on this subject database, and only when the column is not *
049600* already flagged null -- a null column is left null, it is not  *
049700* given a fake value, because MRP-IGNORE-NULL on this rule type  *
049800* always behaves as if YES was coded (unlike FAKE-SSN-           *
049900* SUBSTITUTION, where the operator can choose).                  *
050000* Each matched, non-null record draws one substitute value from  *
050100* the in-core FAKE-DATA SET table that SUB-2100-PREPARE-RULE     *
050200* loaded for this rule's MRP-DATASET-KEY, independently of every *
050300* other record -- the same first name can legitimately come up   *
050400* twice, the table is a pool to draw from, not a one-for-one     *
050500* mapping.                                                       *
050600*----------------------------------------------------------------*
050700     PERFORM SUB-7900-CHECK-WHERE-KEY THRU SUB-7900-EXIT
050800
050900     IF      W-WHERE-KEY-MATCH
051000         EVALUATE MRP-COLUMN
051100           WHEN 'FIRST-NAME'
051200             IF      NOT SUB-FIRST-NAME-IS-NULL
051300                 PERFORM SUB-7200-PICK-FDS-VALUE
051400                                     THRU SUB-7200-EXIT
051500                 MOVE FDS-LOADED-OCCS(W-PICK-IX)
051600                                     TO SUB-FIRST-NAME
051700                 ADD  1              TO W-RECORDS-AFFECTED
051800                                        W-UPDATE-CNT
051900                 PERFORM SUB-8000-PROGRESS-CHECK
052000                                     THRU SUB-8000-EXIT
052100             END-IF
052200
052300           WHEN 'LAST-NAME'
052400             IF      NOT SUB-LAST-NAME-IS-NULL
052500                 PERFORM SUB-7200-PICK-FDS-VALUE
052600                                     THRU SUB-7200-EXIT
052700                 MOVE FDS-LOADED-OCCS(W-PICK-IX)
052800                                     TO SUB-LAST-NAME
052900                 ADD  1              TO W-RECORDS-AFFECTED
053000                                        W-UPDATE-CNT
053100                 PERFORM SUB-8000-PROGRESS-CHECK
053200                                     THRU SUB-8000-EXIT
053300             END-IF
053400
053500           WHEN OTHER
053600             CONTINUE
053700         END-EVALUATE
053800     END-IF
053900     .
054000 SUB-6100-EXIT.
054100     EXIT.
054200/
054300 SUB-6200-APPLY-STATIC-STRING.
054400*-----------------------------
054500
054600*--------------------------------------------------------------*
054700* Set-based rule -- every record matching the selection gets   *
054800* the literal (or NULL), NULL columns are NOT skipped, unlike  *
054900* FAKE-STRING-SUBSTITUTION above.                               *
055000*--------------------------------------------------------------*
055100     PERFORM SUB-7900-CHECK-WHERE-KEY THRU SUB-7900-EXIT
055200
055300     IF      W-WHERE-KEY-MATCH
055400         EVALUATE MRP-COLUMN
055500           WHEN 'FIRST-NAME'
055600             IF      MRP-STATIC-VALUE-IS-NULL
055700                 MOVE 'Y'        TO SUB-NULL-FLAG-FIRST-NAME
055800                 MOVE SPACES     TO SUB-FIRST-NAME
055900             ELSE
056000                 MOVE 'N'        TO SUB-NULL-FLAG-FIRST-NAME
056100                 MOVE MRP-STATIC-VALUE
056200                                 TO SUB-FIRST-NAME
056300             END-IF
056400           WHEN 'LAST-NAME'
056500             IF      MRP-STATIC-VALUE-IS-NULL
056600                 MOVE 'Y'        TO SUB-NULL-FLAG-LAST-NAME
056700                 MOVE SPACES     TO SUB-LAST-NAME
056800             ELSE
056900                 MOVE 'N'        TO SUB-NULL-FLAG-LAST-NAME
057000                 MOVE MRP-STATIC-VALUE
057100                                 TO SUB-LAST-NAME
057200             END-IF
057300           WHEN 'SSN'
057400             IF      MRP-STATIC-VALUE-IS-NULL
057500                 MOVE 'Y'        TO SUB-NULL-FLAG-SSN
057600                 MOVE SPACES     TO SUB-SSN
057700             ELSE
057800                 MOVE 'N'        TO SUB-NULL-FLAG-SSN
057900                 MOVE MRP-STATIC-VALUE
058000                                 TO SUB-SSN
058100             END-IF
058200           WHEN OTHER
058300             CONTINUE
058400         END-EVALUATE
058500
058600         ADD  1                  TO W-RECORDS-AFFECTED
058700     END-IF
058800     .
058900 SUB-6200-EXIT.
059000     EXIT.
059100/
059200 SUB-6300-APPLY-FAKE-SSN.
059300*------------------------
059400
059500*----------------------------------------------------------------*
059600* Unlike FAKE-STRING-SUBSTITUTION, the operator gets to choose   *
059700* whether a null SUB-SSN is skipped (MRP-IGNORE-NULL-YES) or     *
059800* given a fake value anyway (MRP-IGNORE-NULL-NO) -- some shops   *
059900* want every row populated for downstream testing, others want   *
060000* null to stay null.  W-SSN-SELECTED-SW carries that decision,   *
060100* combined with the WHERE-KEY match, into the one IF below.      *
060200* SSN-RETRY-COUNTER is reset to zero before each draw attempt,   *
060300* not once per rule -- SUB-7310-TRY-ONE-SSN increments it on     *
060400* every already-issued collision and SUB-2100-PREPARE-RULE has   *
060500* already cleared the whole issued-SSN table for this rule, so a *
060600* fresh counter here just means each record's own draw gets the  *
060700* full retry budget, not a budget shared across every record the *
060800* rule touches.                                                  *
060900*----------------------------------------------------------------*
061000     PERFORM SUB-7900-CHECK-WHERE-KEY THRU SUB-7900-EXIT
061100
061200     MOVE 'N'                TO W-SSN-SELECTED-SW
061300
061400     IF      W-WHERE-KEY-MATCH
061500         IF      MRP-IGNORE-NULL-YES
061600             IF      NOT SUB-SSN-IS-NULL
061700                 MOVE 'Y'        TO W-SSN-SELECTED-SW
061800             END-IF
061900         ELSE
062000             MOVE 'Y'            TO W-SSN-SELECTED-SW
062100         END-IF
062200     END-IF
062300
062400     IF      W-SSN-SELECTED
062500         MOVE 0                  TO SSN-RETRY-COUNTER
062600         PERFORM SUB-7300-DRAW-SSN THRU SUB-7300-EXIT
062700
062800         IF      NOT W-ABEND
062900             MOVE W-SSN-COMPOSED TO SUB-SSN
063000             MOVE 'N'            TO SUB-NULL-FLAG-SSN
063100             ADD  1              TO W-RECORDS-AFFECTED
063200                                    W-UPDATE-CNT
063300             PERFORM SUB-8000-PROGRESS-CHECK
063400                                 THRU SUB-8000-EXIT
063500         END-IF
063600     END-IF
063700     .
063800 SUB-6300-EXIT.
063900     EXIT.
064000/
064100 SUB-6400-APPLY-DATE-VARIANCE.
064200*-----------------------------
064300
064400*----------------------------------------------------------------*
064500* A null SUB-BIRTH-DATE is left untouched -- there is no MRP-    *
064600* IGNORE-NULL switch on this rule type because shifting a null   *
064700* date by N days makes no sense; the WHERE-KEY test and the null *
064800* test are combined in one guard so a non-matching or already-   *
064900* null record costs nothing beyond the one IF.                   *
065000* SIMPLE moves the single shift value SUB-2100-PREPARE-RULE drew *
065100* once for the whole rule; COMPLETE draws an independent shift   *
065200* per record here instead, which is also why only COMPLETE       *
065300* counts toward W-UPDATE-CNT and drives the progress line --     *
065400* SIMPLE's one draw already happened before the record loop      *
065500* started and does not belong in a per-record progress count.    *
065600*----------------------------------------------------------------*
065700     PERFORM SUB-7900-CHECK-WHERE-KEY THRU SUB-7900-EXIT
065800
065900     IF      W-WHERE-KEY-MATCH AND NOT SUB-BIRTH-DATE-IS-NULL
066000         IF      MRP-METHOD-SIMPLE
066100             MOVE W-SIMPLE-SHIFT TO W-SHIFT-DAYS
066200         ELSE
066300             PERFORM SUB-7400-DRAW-SHIFT THRU SUB-7400-EXIT
066400         END-IF
066500
066600         PERFORM SUB-7500-ADD-DAYS THRU SUB-7500-EXIT
066700
066800         ADD  1                  TO W-RECORDS-AFFECTED
066900
067000         IF      MRP-METHOD-COMPLETE
067100             ADD  1              TO W-UPDATE-CNT
067200             PERFORM SUB-8000-PROGRESS-CHECK
067300                                 THRU SUB-8000-EXIT
067400         END-IF
067500     END-IF
067600     .
067700 SUB-6400-EXIT.
067800     EXIT.
067900/
068000 SUB-6500-APPLY-DELETE.
068100*----------------------
068200
068300*----------------------------------------------------------------*
068400* DELETE-ROWS drops every record matching MRP-WHERE-KEY by       *
068500* simply never writing it to the new master -- there is no       *
068600* physical delete of a single record possible on a sequential    *
068700* file, so 'deleting' a row here means SUB-5100-PROCESS-ONE-     *
068800* RECORD skips the WRITE for it and the copy loop moves on to    *
068900* the next old-master record without it.                         *
069000*----------------------------------------------------------------*
069100     PERFORM SUB-7900-CHECK-WHERE-KEY THRU SUB-7900-EXIT
069200
069300     IF      W-WHERE-KEY-MATCH
069400         MOVE 'N'                TO W-WRITE-THROUGH-SW
069500         ADD  1                  TO W-RECORDS-AFFECTED
069600     END-IF
069700     .
069800 SUB-6500-EXIT.
069900     EXIT.
070000/
070100 SUB-6600-APPLY-TRUNCATE.
070200*------------------------
070300
070400*----------------------------------------------------------------*
070500* TRUNCATE-TABLE is DELETE-ROWS with no WHERE-KEY test at all -- *
070600* every record read from the old master is simply not written    *
070700* through, so the new master ends the rule with zero records in  *
070800* it.  MRP-WHERE-KEY is ignored entirely for this rule type;     *
070900* MASKVAL enforces that the field is left blank on a TRUNCATE-   *
071000* TABLE instruction precisely so no one codes a WHERE-KEY here   *
071100* expecting it to be honoured.                                   *
071200*----------------------------------------------------------------*
071300     MOVE 'N'                TO W-WRITE-THROUGH-SW
071400     ADD  1                  TO W-RECORDS-AFFECTED
071500     .
071600 SUB-6600-EXIT.
071700     EXIT.
071800/
071900 SUB-7000-LOAD-FDS-TABLE.
072000*------------------------
072100
072200*----------------------------------------------------------------*
072300* Runs once per FAKE-STRING-SUBSTITUTION rule, from              *
072400* SUB-2100-PREPARE-RULE, not once per record -- the FAKE-DATA    *
072500* SET file is read start to finish exactly once and only the     *
072600* rows whose FDS-KEY matches this rule's MRP-DATASET-KEY survive *
072700* into FDS-LOADED-OCCS; every other row in the file is read and  *
072800* discarded.                                                     *
072900*----------------------------------------------------------------*
073000     MOVE 0                  TO FDS-LOADED-CNT
073100     MOVE 'N'                TO W-FDS-EOF-SW
073200
073300     OPEN INPUT  FAKE-DATA-SET-FILE
073400
073500     PERFORM SUB-9300-READ-FDS THRU SUB-9300-EXIT
073600
073700     PERFORM SUB-7010-STORE-FDS-VALUE THRU SUB-7010-EXIT
073800         UNTIL W-FDS-EOF
073900
074000     CLOSE FAKE-DATA-SET-FILE
074100     .
074200 SUB-7000-EXIT.
074300     EXIT.
074400/
074500 SUB-7010-STORE-FDS-VALUE.
074600*-------------------------
074700
074800*----------------------------------------------------------------*
074900* FDS-LOADED-MAX caps the table at 2,000 entries; a data set key *
075000* with more matching rows than that simply stops loading once    *
075100* the table is full rather than abending the rule -- MASKVAL     *
075200* does not currently check the row count against this ceiling at *
075300* validate time, so an operator with an oversized FAKE-DATA SET  *
075400* pool for one key would not find out until MASKDATA quietly     *
075500* under-loads it here.                                           *
075600*----------------------------------------------------------------*
075700     IF      FDS-KEY = MRP-DATASET-KEY
075800         IF      FDS-LOADED-CNT < FDS-LOADED-MAX
075900             ADD  1              TO FDS-LOADED-CNT
076000             SET  FDS-DX         TO FDS-LOADED-CNT
076100             MOVE FDS-VALUE      TO FDS-LOADED-OCCS(FDS-DX)
076200         END-IF
076300     END-IF
076400
076500     PERFORM SUB-9300-READ-FDS THRU SUB-9300-EXIT
076600     .
076700 SUB-7010-EXIT.
076800     EXIT.
076900/
077000 SUB-7100-DRAW-SIMPLE-SHIFT.
077100*---------------------------
077200
077300*----------------------------------------------------------------*
077400* Thin wrapper so SUB-2100-PREPARE-RULE can draw the SIMPLE      *
077500* method's one shift value using the identical draw-and-sign     *
077600* logic SUB-7400-DRAW-SHIFT already provides for the COMPLETE    *
077700* method, without SUB-2100 having to duplicate that logic or     *
077800* reach past the PERFORM...THRU boundary SUB-7400-EXIT marks.    *
077900*----------------------------------------------------------------*
078000     PERFORM SUB-7400-DRAW-SHIFT THRU SUB-7400-EXIT
078100     MOVE W-SHIFT-DAYS       TO W-SIMPLE-SHIFT
078200     .
078300 SUB-7100-EXIT.
078400     EXIT.
078500/
078600 SUB-7200-PICK-FDS-VALUE.
078700*------------------------
078800
078900*----------------------------------------------------------------*
079000* One uniform draw across whatever rows SUB-7000-LOAD-FDS-TABLE  *
079100* kept for this rule's key.  MASKRND-FRACTION comes back from    *
079200* MASKRAND as a value from zero up to (but not including) one;   *
079300* multiplying it by FDS-LOADED-CNT and truncating to a whole     *
079400* number via the MOVE into a COMP field gives an index from zero *
079500* to FDS-LOADED-CNT minus one, and the ADD 1 shifts that into    *
079600* this table's 1-based OCCURS range.                             *
079700* The final IF is a belt-and-braces guard against the index      *
079800* landing one past the end of the table on the rare draw that    *
079900* rounds up to exactly FDS-LOADED-CNT after the ADD 1 -- without *
080000* it a pathological fraction this close to 1.0 could SUBSCRIPT   *
080100* RANGE abend the whole job step.                                *
080200*----------------------------------------------------------------*
080300     MOVE 'N'                TO MASKRND-RESEED-SW
080400     MOVE 0                  TO MASKRND-RESEED
080500     CALL W-MASKRAND-PROG    USING W-RAND-PARM
080600
080700     COMPUTE W-PICK-FRACTION-WORK
080800                             = MASKRND-FRACTION * FDS-LOADED-CNT
080900
081000     MOVE W-PICK-FRACTION-WORK
081100                             TO W-PICK-IX
081200     ADD  1                  TO W-PICK-IX
081300
081400     IF      W-PICK-IX > FDS-LOADED-CNT
081500         MOVE FDS-LOADED-CNT TO W-PICK-IX
081600     END-IF
081700     .
081800 SUB-7200-EXIT.
081900     EXIT.
082000/
082100 SUB-7300-DRAW-SSN.
082200*------------------
082300
082400*----------------------------------------------------------------*
082500* Retry shell around SUB-7310-TRY-ONE-SSN -- a drawn SSN can be  *
082600* rejected either because it collides with one already issued    *
082700* this rule or, in principle, because it somehow composes blank, *
082800* and either reason sends control back around for another draw   *
082900* until one is accepted or the retry ceiling forces an abend.    *
083000*----------------------------------------------------------------*
083100     MOVE 'N'                TO W-SSN-ACCEPTED-SW
083200
083300     PERFORM SUB-7310-TRY-ONE-SSN THRU SUB-7310-EXIT
083400         UNTIL W-SSN-ACCEPTED OR W-ABEND
083500     .
083600 SUB-7300-EXIT.
083700     EXIT.
083800/
083900 SUB-7310-TRY-ONE-SSN.
084000*---------------------
084100
084200*----------------------------------------------------------------*
084300* One draw-compose-check cycle.  A blank W-SSN-COMPOSED is an    *
084400* abend straight away and not subject to the retry ceiling -- it *
084500* can only happen from a programming defect in SUB-7330-COMPOSE- *
084600* SSN or a corrupted MRP-SEPARATOR, never from an ordinary       *
084700* unlucky draw, so retrying it would just mask the real problem. *
084800* An already-issued SSN is not an abend by itself; it only       *
084900* becomes one once SSN-RETRY-COUNTER exceeds SSN-MAX-RETRY-      *
085000* ATTEMPTS, which in practice only happens on a subject database *
085100* so small, or an invalid-number space so narrow, that the pool  *
085200* of distinct invalid SSNs runs out before every row gets a      *
085300* unique one.                                                    *
085400*----------------------------------------------------------------*
085500     PERFORM SUB-7320-DRAW-RAW-SSN THRU SUB-7320-EXIT
085600     PERFORM SUB-7330-COMPOSE-SSN  THRU SUB-7330-EXIT
085700
085800     IF      W-SSN-COMPOSED = SPACES
085900         SET  MRP-RESPONSE-BAD  TO TRUE
086000         MOVE 'MASKDATA generated a blank SSN, cannot continue'
086100                             TO MRP-RESPONSE-MSG
086200         MOVE 'Y'            TO W-ABEND-SW
086300     ELSE
086400         PERFORM SUB-7340-CHECK-SSN-ISSUED THRU SUB-7340-EXIT
086500
086600         IF      W-SSN-ALREADY-ISSUED
086700             ADD  1          TO SSN-RETRY-COUNTER
086800             IF      SSN-RETRY-COUNTER > SSN-MAX-RETRY-ATTEMPTS
086900                 SET  MRP-RESPONSE-BAD
087000                                 TO TRUE
087100                 MOVE 'Could not find a unique invalid SSN ' &
087200                      'within the allowed retry attempts'
087300                                 TO MRP-RESPONSE-MSG
087400                 MOVE 'Y'        TO W-ABEND-SW
087500             END-IF
087600         ELSE
087700             PERFORM SUB-7350-ADD-SSN-ISSUED THRU SUB-7350-EXIT
087800             SET  W-SSN-ACCEPTED TO TRUE
087900         END-IF
088000     END-IF
088100     .
088200 SUB-7310-EXIT.
088300     EXIT.
088400/
088500 SUB-7320-DRAW-RAW-SSN.
088600*----------------------
088700
088800*----------------------------------------------------------------*
088900* Three independent MASKRAND calls draw the area, group and      *
089000* serial in turn -- each call is a fresh Park-Miller step, not a *
089100* single draw split three ways, so the three parts of the number *
089200* do not correlate with one another the way they would if one    *
089300* fraction were simply sliced into three PICTURE clauses.        *
089400* The EVALUATE after the three draws is where this paragraph     *
089500* earns its place in SUB-7300 rather than just drawing a random  *
089600* valid SSN: an area of 900-999 needs its group re-drawn until   *
089700* it lands outside the ITIN range (SUB-7360), area 666 or 000    *
089800* are already guaranteed un-issuable and need no further         *
089900* forcing, and every other area needs either its group or its    *
090000* serial zeroed (SUB-7370) to guarantee the composed number      *
090100* cannot be a real SSN the SSA ever issued.                      *
090200*----------------------------------------------------------------*
090300     MOVE 'N'                TO MASKRND-RESEED-SW
090400     MOVE 0                  TO MASKRND-RESEED
090500     CALL W-MASKRAND-PROG    USING W-RAND-PARM
090600     COMPUTE W-SSN-DRAW-WORK = MASKRND-FRACTION * 1000
090700     MOVE W-SSN-DRAW-WORK    TO W-SSN-AREA
090800
090900     MOVE 'N'                TO MASKRND-RESEED-SW
091000     MOVE 0                  TO MASKRND-RESEED
091100     CALL W-MASKRAND-PROG    USING W-RAND-PARM
091200     COMPUTE W-SSN-DRAW-WORK = MASKRND-FRACTION * 100
091300     MOVE W-SSN-DRAW-WORK    TO W-SSN-GROUP
091400
091500     MOVE 'N'                TO MASKRND-RESEED-SW
091600     MOVE 0                  TO MASKRND-RESEED
091700     CALL W-MASKRAND-PROG    USING W-RAND-PARM
091800     COMPUTE W-SSN-DRAW-WORK = MASKRND-FRACTION * 10000
091900     MOVE W-SSN-DRAW-WORK    TO W-SSN-SERIAL
092000
092100     EVALUATE TRUE
092200       WHEN W-SSN-AREA >= 900
092300         PERFORM SUB-7360-REDRAW-GROUP-ITIN
092400                             THRU SUB-7360-EXIT
092500       WHEN W-SSN-AREA = 666 OR W-SSN-AREA = 0
092600         CONTINUE
092700       WHEN OTHER
092800         PERFORM SUB-7370-ZERO-GROUP-OR-SERIAL
092900                             THRU SUB-7370-EXIT
093000     END-EVALUATE
093100     .
093200 SUB-7320-EXIT.
093300     EXIT.
093400/
093500 SUB-7330-COMPOSE-SSN.
093600*---------------------
093700
093800*----------------------------------------------------------------*
093900* Builds both the printable AAA-GG-SSSS (or AAAGGSSSS, if MRP-   *
094000* SEPARATOR is a space) string MASKDATA writes to SUB-SSN, and   *
094100* the packed numeric W-SSN-KEY the uniqueness table actually     *
094200* compares on -- SSN-ISSUED-OCCS holds numbers, not separator-   *
094300* dependent strings, so two draws that would print differently   *
094400* only because one rule used a dash and another did not still    *
094500* collide correctly against the same issued-SSN table.           *
094600*----------------------------------------------------------------*
094700     MOVE SPACES             TO W-SSN-COMPOSED
094800     MOVE W-SSN-AREA         TO W-SSN-PART-AREA
094900     MOVE MRP-SEPARATOR      TO W-SSN-PART-SEP1
095000     MOVE W-SSN-GROUP        TO W-SSN-PART-GROUP
095100     MOVE MRP-SEPARATOR      TO W-SSN-PART-SEP2
095200     MOVE W-SSN-SERIAL       TO W-SSN-PART-SERIAL
095300
095400     COMPUTE W-SSN-KEY       = W-SSN-AREA   * 1000000
095500                             + W-SSN-GROUP  * 10000
095600                             + W-SSN-SERIAL
095700     .
095800 SUB-7330-EXIT.
095900     EXIT.
096000/
096100 SUB-7340-CHECK-SSN-ISSUED.
096200*--------------------------
096300
096400*----------------------------------------------------------------*
096500* A linear scan of everything issued so far this rule.  The      *
096600* table is capped at SSN-ISSUED-MAX (20,000) entries by          *
096700* SUB-7350-ADD-SSN-ISSUED below, so the scan here is at most     *
096800* that many comparisons -- acceptable for a rule run against a   *
096900* subject database of that order of magnitude, though a shop     *
097000* running FAKE-SSN-SUBSTITUTION against a much larger table      *
097100* should expect this scan to dominate the rule's run time well   *
097200* before the retry ceiling in SUB-7310 ever becomes the          *
097300* bottleneck.                                                    *
097400*----------------------------------------------------------------*
097500     MOVE 'N'                TO W-SSN-ALREADY-ISSUED-SW
097600
097700     IF      SSN-ISSUED-CNT > 0
097800         PERFORM SUB-7341-SCAN-ISSUED THRU SUB-7341-EXIT
097900             VARYING SIS-DX FROM 1 BY 1
098000             UNTIL   SIS-DX > SSN-ISSUED-CNT
098100     END-IF
098200     .
098300 SUB-7340-EXIT.
098400     EXIT.
098500/
098600 SUB-7341-SCAN-ISSUED.
098700*---------------------
098800
098900*----------------------------------------------------------------*
099000* Body of the PERFORM...VARYING in SUB-7340 -- deliberately left *
099100* as its own paragraph, rather than inlined, so the VARYING loop *
099200* reads as a single PERFORM...THRU...VARYING statement the way   *
099300* this shop's older programs always wrote a table scan, instead  *
099400* of an inline PERFORM block.                                    *
099500*----------------------------------------------------------------*
099600     IF      W-SSN-KEY = SSN-ISSUED-OCCS(SIS-DX)
099700         MOVE 'Y'            TO W-SSN-ALREADY-ISSUED-SW
099800     END-IF
099900     .
100000 SUB-7341-EXIT.
100100     EXIT.
100200/
100300 SUB-7350-ADD-SSN-ISSUED.
100400*------------------------
100500
100600*----------------------------------------------------------------*
100700* Appends the just-accepted SSN's packed key to the issued table *
100800* so the next draw's SUB-7340-CHECK-SSN-ISSUED scan will catch   *
100900* it as a collision.  If the table is already at SSN-ISSUED-MAX  *
101000* this simply does not record the entry -- in practice that only *
101100* happens on a subject database with more than 20,000 rows       *
101200* selected for one FAKE-SSN-SUBSTITUTION rule, at which point    *
101300* exact uniqueness beyond the 20,000th row is no longer          *
101400* guaranteed, only likely.                                       *
101500*----------------------------------------------------------------*
101600     IF      SSN-ISSUED-CNT < SSN-ISSUED-MAX
101700         ADD  1              TO SSN-ISSUED-CNT
101800         SET  SIS-DX         TO SSN-ISSUED-CNT
101900         MOVE W-SSN-KEY      TO SSN-ISSUED-OCCS(SIS-DX)
102000     END-IF
102100     .
102200 SUB-7350-EXIT.
102300     EXIT.
102400/
102500 SUB-7360-REDRAW-GROUP-ITIN.
102600*---------------------------
102700
102800*----------------------------------------------------------------*
102900* Only ever reached when W-SSN-AREA landed in 900-999.  The      *
103000* group keeps getting redrawn -- the area and serial are never   *
103100* touched again -- until it falls outside the 28-entry ITIN      *
103200* exclusion table, because a 900-999 area with an ITIN-range     *
103300* group is a real, claimable Individual Taxpayer Identification  *
103400* Number, not a guaranteed-invalid SSN, and this rule's whole    *
103500* job is to guarantee invalidity.                                *
103600*----------------------------------------------------------------*
103700     MOVE 'N'                TO W-GROUP-OK-SW
103800
103900     PERFORM SUB-7361-DRAW-AND-CHECK-GROUP
104000                             THRU SUB-7361-EXIT
104100         UNTIL W-GROUP-OK
104200     .
104300 SUB-7360-EXIT.
104400     EXIT.
104500/
104600 SUB-7361-DRAW-AND-CHECK-GROUP.
104700*------------------------------
104800
104900*----------------------------------------------------------------*
105000* One redraw-and-test cycle, body of the UNTIL loop in SUB-7360. *
105100* The scan against ITIN-GROUP-EXCL-TBL runs on every redraw, not *
105200* just the first, because a fresh draw can just as easily land   *
105300* back inside the ITIN range as outside it -- there is no        *
105400* guarantee of termination in a fixed number of draws, only in   *
105500* practice, since 72 of the 100 possible two-digit groups are    *
105600* outside the table.                                             *
105700*----------------------------------------------------------------*
105800     MOVE 'N'                TO MASKRND-RESEED-SW
105900     MOVE 0                  TO MASKRND-RESEED
106000     CALL W-MASKRAND-PROG    USING W-RAND-PARM
106100     COMPUTE W-SSN-DRAW-WORK = MASKRND-FRACTION * 100
106200     MOVE W-SSN-DRAW-WORK    TO W-SSN-GROUP
106300
106400     MOVE 'Y'                TO W-GROUP-OK-SW
106500
106600     PERFORM SUB-7362-SCAN-ITIN-TABLE THRU SUB-7362-EXIT
106700         VARYING ITN-DX FROM 1 BY 1
106800         UNTIL   ITN-DX > ITIN-GROUP-EXCL-CNT
106900     .
107000 SUB-7361-EXIT.
107100     EXIT.
107200/
107300 SUB-7362-SCAN-ITIN-TABLE.
107400*-------------------------
107500
107600*----------------------------------------------------------------*
107700* Body of the PERFORM...VARYING table scan in SUB-7361.          *
107800* W-GROUP-OK-SW starts this call at Y and is only ever flipped   *
107900* to N, never back to Y, inside this paragraph -- so one         *
108000* matching entry anywhere in the 28-row table is enough to       *
108100* reject the draw, and the scan does not need to stop early on   *
108200* the first hit because the worst that happens is a few wasted   *
108300* comparisons against rows after the match.                      *
108400*----------------------------------------------------------------*
108500     IF      W-SSN-GROUP = ITIN-GROUP-EXCL-TBL(ITN-DX)
108600         MOVE 'N'            TO W-GROUP-OK-SW
108700     END-IF
108800     .
108900 SUB-7362-EXIT.
109000     EXIT.
109100/
109200 SUB-7370-ZERO-GROUP-OR-SERIAL.
109300*------------------------------
109400
109500*----------------------------------------------------------------*
109600* Reached for every area outside 666, 000 and 900-999 -- the     *
109700* bulk of the draw space.  A single coin-flip MASKRND-FRACTION   *
109800* draw decides, roughly half the time each way, whether the      *
109900* group or the serial gets forced to zero; either one alone is   *
110000* enough to make the composed number un-issuable, because the    *
110100* SSA has never issued a number with an all-zero group or an     *
110200* all-zero serial in this area range, and forcing both would     *
110300* needlessly shrink the space of distinct invalid numbers this   *
110400* rule can produce.                                              *
110500*----------------------------------------------------------------*
110600     MOVE 'N'                TO MASKRND-RESEED-SW
110700     MOVE 0                  TO MASKRND-RESEED
110800     CALL W-MASKRAND-PROG    USING W-RAND-PARM
110900
111000     IF      MASKRND-FRACTION < 0.5
111100         MOVE 0              TO W-SSN-GROUP
111200     ELSE
111300         MOVE 0              TO W-SSN-SERIAL
111400     END-IF
111500     .
111600 SUB-7370-EXIT.
111700     EXIT.
111800/
111900 SUB-7380-RESEED-FOR-SSN.
112000*------------------------
112100
112200*--------------------------------------------------------------*
112300* Fresh cycle at the start of every FAKE-SSN-SUBSTITUTION rule, *
112400* so the area/group/serial draws below do not carry a sequence *
112500* position left over from whatever rule last used MASKRAND.    *
112600*--------------------------------------------------------------*
112700     MOVE 'Y'                TO MASKRND-RESEED-SW
112800     MOVE 0                  TO MASKRND-RESEED
112900     CALL W-MASKRAND-PROG    USING W-RAND-PARM
113000     .
113100 SUB-7380-EXIT.
113200     EXIT.
113300/
113400 SUB-7400-DRAW-SHIFT.
113500*--------------------
113600
113700*----------------------------------------------------------------*
113800* Shared by both DATE-VARIANCE methods -- SUB-7100 calls this    *
113900* once for SIMPLE, SUB-6400 calls it once per record for         *
114000* COMPLETE.  MRP-RANGE is signed; a positive range draws a shift *
114100* from 1 to MRP-RANGE days forward, a negative range draws from  *
114200* 1 to the absolute value of MRP-RANGE days backward -- in both  *
114300* branches the ADD 1 after the MOVE keeps the draw from ever     *
114400* landing on a zero-day shift, since MASKVAL already rejects a   *
114500* zero MRP-RANGE at validate time and a shift of zero days would *
114600* not vary the date at all.                                      *
114700*----------------------------------------------------------------*
114800     MOVE 'N'                TO MASKRND-RESEED-SW
114900     MOVE 0                  TO MASKRND-RESEED
115000     CALL W-MASKRAND-PROG    USING W-RAND-PARM
115100
115200     IF      MRP-RANGE > 0
115300         COMPUTE W-SHIFT-WORK
115400                             = MASKRND-FRACTION * MRP-RANGE
115500         MOVE W-SHIFT-WORK   TO W-SHIFT-DAYS
115600         ADD  1              TO W-SHIFT-DAYS
115700     ELSE
115800         COMPUTE W-SHIFT-WORK
115900                             = MASKRND-FRACTION * (0 - MRP-RANGE)
116000         MOVE W-SHIFT-WORK   TO W-SHIFT-DAYS
116100         ADD  1              TO W-SHIFT-DAYS
116200         COMPUTE W-SHIFT-DAYS
116300                             = 0 - W-SHIFT-DAYS
116400     END-IF
116500     .
116600 SUB-7400-EXIT.
116700     EXIT.
116800/
116900 SUB-7500-ADD-DAYS.
117000*------------------
117100
117200*----------------------------------------------------------------*
117300* Walks the calendar one day at a time rather than converting to *
117400* a Julian day number and back, because this shop's compiler     *
117500* does not carry FUNCTION INTEGER-OF-DATE and the old-           *
117600* master/new-master architecture already pays for a READ/WRITE   *
117700* per record regardless -- the extra PERFORM...TIMES cost here   *
117800* is not the bottleneck a date-heavy batch run would have to     *
117900* worry about.                                                   *
118000* A negative W-SHIFT-DAYS is walked backward by negating it into *
118100* W-DAYS-REMAINING and setting W-DAY-STEP to -1, so              *
118200* SUB-7510-STEP-ONE-DAY only ever has to know how to take one    *
118300* step forward or one step back -- it does not need to know the  *
118400* original sign of the shift at all.                             *
118500*----------------------------------------------------------------*
118600     MOVE SUB-BIRTH-DATE-YYYY
118700                             TO W-WORK-YYYY
118800     MOVE SUB-BIRTH-DATE-MM  TO W-WORK-MM
118900     MOVE SUB-BIRTH-DATE-DD  TO W-WORK-DD
119000     MOVE W-SHIFT-DAYS       TO W-DAYS-REMAINING
119100
119200     IF      W-DAYS-REMAINING > 0
119300         MOVE 1              TO W-DAY-STEP
119400     ELSE
119500         MOVE -1             TO W-DAY-STEP
119600         COMPUTE W-DAYS-REMAINING
119700                             = 0 - W-DAYS-REMAINING
119800     END-IF
119900
120000     PERFORM SUB-7510-STEP-ONE-DAY THRU SUB-7510-EXIT
120100         W-DAYS-REMAINING TIMES
120200
120300     MOVE W-WORK-YYYY        TO SUB-BIRTH-DATE-YYYY
120400     MOVE W-WORK-MM          TO SUB-BIRTH-DATE-MM
120500     MOVE W-WORK-DD          TO SUB-BIRTH-DATE-DD
120600     .
120700 SUB-7500-EXIT.
120800     EXIT.
120900/
121000 SUB-7510-STEP-ONE-DAY.
121100*----------------------
121200
121300*----------------------------------------------------------------*
121400* One calendar day, forward or backward, with month and year     *
121500* carry/borrow handled explicitly -- there is no COBOL date      *
121600* arithmetic verb doing this for a shop compiler without         *
121700* intrinsic FUNCTIONs, so every month-end and year-end boundary  *
121800* is tested by hand.  The leap check and days-in-month lookup    *
121900* are only worth redoing at a month boundary, not on every       *
122000* single day stepped, which is why they only appear inside the   *
122100* two IF branches that actually cross into a different month.    *
122200*----------------------------------------------------------------*
122300     IF      W-DAY-STEP > 0
122400         PERFORM SUB-7520-COMPUTE-LEAP THRU SUB-7520-EXIT
122500         PERFORM SUB-7530-DAYS-IN-MONTH THRU SUB-7530-EXIT
122600
122700         ADD  1              TO W-WORK-DD
122800         IF      W-WORK-DD > W-DAYS-IN-THIS-MONTH
122900             MOVE 1          TO W-WORK-DD
123000             ADD  1          TO W-WORK-MM
123100             IF      W-WORK-MM > 12
123200                 MOVE 1      TO W-WORK-MM
123300                 ADD  1      TO W-WORK-YYYY
123400             END-IF
123500         END-IF
123600     ELSE
123700         SUBTRACT 1 FROM W-WORK-DD
123800         IF      W-WORK-DD < 1
123900             SUBTRACT 1 FROM W-WORK-MM
124000             IF      W-WORK-MM < 1
124100                 MOVE 12     TO W-WORK-MM
124200                 SUBTRACT 1 FROM W-WORK-YYYY
124300             END-IF
124400             PERFORM SUB-7520-COMPUTE-LEAP THRU SUB-7520-EXIT
124500             PERFORM SUB-7530-DAYS-IN-MONTH THRU SUB-7530-EXIT
124600             MOVE W-DAYS-IN-THIS-MONTH
124700                             TO W-WORK-DD
124800         END-IF
124900     END-IF
125000     .
125100 SUB-7510-EXIT.
125200     EXIT.
125300/
125400 SUB-7520-COMPUTE-LEAP.
125500*----------------------
125600
125700*----------------------------------------------------------------*
125800* Standard Gregorian leap-year test -- divisible by 4, except    *
125900* centuries, which must also be divisible by 400.  Written as    *
126000* three DIVIDE...REMAINDER statements rather than a single       *
126100* COMPUTE with a MOD-style expression because this shop's older  *
126200* compilers did not carry a FUNCTION MOD and DIVIDE...REMAINDER  *
126300* is how this house has always gotten a remainder in COBOL.      *
126400*----------------------------------------------------------------*
126500     MOVE 'N'                TO W-LEAP-YEAR-SW
126600
126700     DIVIDE W-WORK-YYYY BY 4 GIVING W-LEAP-QUOT
126800                           REMAINDER W-LEAP-REM4
126900
127000     IF      W-LEAP-REM4 = 0
127100         DIVIDE W-WORK-YYYY BY 100 GIVING W-LEAP-QUOT
127200                               REMAINDER W-LEAP-REM100
127300         IF      W-LEAP-REM100 NOT = 0
127400             MOVE 'Y'        TO W-LEAP-YEAR-SW
127500         ELSE
127600             DIVIDE W-WORK-YYYY BY 400 GIVING W-LEAP-QUOT
127700                                   REMAINDER W-LEAP-REM400
127800             IF      W-LEAP-REM400 = 0
127900                 MOVE 'Y'    TO W-LEAP-YEAR-SW
128000             END-IF
128100         END-IF
128200     END-IF
128300     .
128400 SUB-7520-EXIT.
128500     EXIT.
128600/
128700 SUB-7530-DAYS-IN-MONTH.
128800*-----------------------
128900
129000*----------------------------------------------------------------*
129100* W-DIM-OCCS is the flat 12-entry days-per-month table packed    *
129200* into W-DAYS-IN-MONTH-LIT above (31,28,31,30,31,30,31,31,30,31, *
129300* 30,31) and REDEFINES'd into an indexable OCCURS table --       *
129400* February's entry is always 28 here and gets bumped to 29 by    *
129500* the IF below only when W-LEAP-YEAR says this particular year   *
129600* needs it, so the table itself never has to change.             *
129700*----------------------------------------------------------------*
129800     SET  W-DIM-DX           TO W-WORK-MM
129900     MOVE W-DIM-OCCS(W-DIM-DX)
130000                             TO W-DAYS-IN-THIS-MONTH
130100
130200     IF      W-WORK-MM = 2 AND W-LEAP-YEAR
130300         ADD  1              TO W-DAYS-IN-THIS-MONTH
130400     END-IF
130500     .
130600 SUB-7530-EXIT.
130700     EXIT.
130800/
130900 SUB-7900-CHECK-WHERE-KEY.
131000*-------------------------
131100
131200*----------------------------------------------------------------*
131300* Shared by every data rule type except TRUNCATE-TABLE, which    *
131400* never calls it because a truncate has no selection -- every    *
131500* row goes.  A blank MRP-WHERE-KEY means no selection filter was *
131600* coded on this instruction, so every record matches; a          *
131700* populated one is compared, byte for byte, against SUB-STATUS,  *
131800* the one column this subject layout designates as the selection *
131900* column for every rule type.                                    *
132000*----------------------------------------------------------------*
132100     MOVE 'Y'                TO W-WHERE-KEY-MATCH-SW
132200
132300     IF      MRP-WHERE-KEY NOT = SPACES
132400         IF      SUB-STATUS NOT = MRP-WHERE-KEY
132500             MOVE 'N'        TO W-WHERE-KEY-MATCH-SW
132600         END-IF
132700     END-IF
132800     .
132900 SUB-7900-EXIT.
133000     EXIT.
133100/
133200 SUB-8000-PROGRESS-CHECK.
133300*------------------------
133400
133500*----------------------------------------------------------------*
133600* Called only from the three record-at-a-time rule types --      *
133700* FAKE-STRING-SUBSTITUTION, FAKE-SSN-SUBSTITUTION, and DATE-     *
133800* VARIANCE under the COMPLETE method -- per the DM-0480 change   *
133900* below; STATIC-STRING-SUBST is a set-based rule with no         *
134000* meaningful per-record progress to report, and neither          *
134100* TRUNCATE-TABLE nor DELETE-ROWS draws anything worth a progress *
134200* line either.  The DIVIDE...REMAINDER is this shop's usual way  *
134300* of testing 'is this count an exact multiple of 1000' without   *
134400* an intrinsic FUNCTION MOD.                                     *
134500*----------------------------------------------------------------*
134600     DIVIDE W-UPDATE-CNT BY 1000 GIVING W-PROGRESS-QUOT
134700                           REMAINDER W-PROGRESS-REM
134800
134900     IF      W-PROGRESS-REM = 0
135000         DISPLAY 'MASKDATA progress, ' W-UPDATE-CNT
135100                 ' records updated'
135200     END-IF
135300     .
135400 SUB-8000-EXIT.
135500     EXIT.
135600/
135700 SUB-9100-READ-OLD-MASTER.
135800*-------------------------
135900
136000*----------------------------------------------------------------*
136100* Reads from whichever generation W-CURRENT-GEN says is          *
136200* currently OLD into the one shared SUBJECT-MASTER-RECORD        *
136300* working-storage area -- both physical FDs are unstructured PIC *
136400* X buffers for exactly this reason, so a READ...INTO always     *
136500* lands in the same named fields regardless of which generation  *
136600* is being read this call.                                       *
136700*----------------------------------------------------------------*
136800     IF      W-GEN-A
136900         READ SUBJECT-MASTER-A-FILE INTO SUBJECT-MASTER-RECORD
137000             AT END
137100                 SET  W-SUB-EOF  TO TRUE
137200             NOT AT END
137300                 CONTINUE
137400         END-READ
137500     ELSE
137600         READ SUBJECT-MASTER-B-FILE INTO SUBJECT-MASTER-RECORD
137700             AT END
137800                 SET  W-SUB-EOF  TO TRUE
137900             NOT AT END
138000                 CONTINUE
138100         END-READ
138200     END-IF
138300     .
138400 SUB-9100-EXIT.
138500     EXIT.
138600/
138700 SUB-9200-WRITE-NEW-MASTER.
138800*--------------------------
138900
139000*----------------------------------------------------------------*
139100* Writes the one shared working-storage record out to whichever  *
139200* generation is currently NEW -- the opposite of whichever       *
139300* SUB-9100-READ-OLD-MASTER is reading from this call, so the two *
139400* paragraphs between them always keep the two physical files in  *
139500* their old/new roles straight without either one testing        *
139600* W-CURRENT-GEN more than the one IF each needs.                 *
139700*----------------------------------------------------------------*
139800     IF      W-GEN-A
139900         WRITE SUBJECT-MASTER-B-RECORD FROM SUBJECT-MASTER-RECORD
140000     ELSE
140100         WRITE SUBJECT-MASTER-A-RECORD FROM SUBJECT-MASTER-RECORD
140200     END-IF
140300     .
140400 SUB-9200-EXIT.
140500     EXIT.
140600/
140700 SUB-9300-READ-FDS.
140800*------------------
140900
141000*----------------------------------------------------------------*
141100* Plain sequential read of the FAKE-DATA SET file, called from   *
141200* SUB-7000-LOAD-FDS-TABLE's priming read and again at the bottom *
141300* of SUB-7010-STORE-FDS-VALUE for every row after the first --   *
141400* the classic priming-read shape this shop uses for every        *
141500* sequential file in the tree.                                   *
141600*----------------------------------------------------------------*
141700     READ FAKE-DATA-SET-FILE INTO FAKE-DATA-SET-RECORD
141800         AT END
141900             SET  W-FDS-EOF  TO TRUE
142000         NOT AT END
142100             CONTINUE
142200     END-READ
142300     .
142400 SUB-9300-EXIT.
142500     EXIT.
