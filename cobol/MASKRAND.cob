000100*========================== MASK ENGINE ==========================*
000200* Program:     MASKRAND
000300* Authors:     B. OKAFOR
000400*
000500* Description: Shared pseudo-random number generator for the
000600*              masking engine.  Every rule that needs a draw
000700*              (fake-string pick, fake-SSN area/group/serial,
000800*              date-variance day shift) CALLs this one subprogram
000900*              so there is exactly one generator, and one seed,
001000*              feeding the whole run.
001100*
001200*              Uses the Lehmer/Park-Miller "minimal standard"
001300*              multiplicative generator (seed = seed * 16807 MOD
001400*              2147483647) rather than a library random-number
001500*              call -- this shop's compiler options do not permit
001600*              intrinsic functions in batch production code, so
001700*              the arithmetic is spelled out below.
001800*
001900* Date        Init  Description
002000* ----        ----  -----------
002100* 2021-06-02  BDO   First release.
002200*==================================================================*
002300
002400 IDENTIFICATION DIVISION.
002500*========================
002600
002700 PROGRAM-ID.             MASKRAND.
002800 AUTHOR.                 B. OKAFOR.
002900 INSTALLATION.           DATA ADMINISTRATION.
003000 DATE-WRITTEN.           1987-03-11.
003100 DATE-COMPILED.
003200 SECURITY.               NONE.
003300
003400*----------------------------------------------------------------*
003500* CHANGE LOG                                                     *
003600*----------------------------------------------------------------*
003700* DATE       INIT  TICKET    DESCRIPTION                         *
003800* ---------- ----  --------  ----------------------------------- *
003900* 1987-03-11 BDO   DM-0001   First release, Park-Miller generator*
004000* 1987-05-02 BDO   DM-0014   Added optional caller reseed        *
004100* 1989-09-19 RKT   DM-0088   Guard against a zero seed on reseed *
004200* 1991-02-27 BDO   DM-0140   Clarified modulus comment           *
004300* 1993-11-04 LMH   DM-0203   Widened product field, no overflow  *
004400* 1994-07-08 JKW   DM-0231   Renamed from old RNDGEN00 program   *
004500* 1996-01-15 BDO   DM-0299   Review of compute sequencing        *
004600* 1998-10-02 RKT   DM-0355   Year-2000 review -- no date fields  *
004700*            RKT             used by this program, none needed  *
004800* 1999-01-11 RKT   DM-0356   Y2K sign-off, no changes required   *
004900* 2001-04-30 JKW   DM-0412   Comment cleanup only                *
005000*----------------------------------------------------------------*
005100
005200 ENVIRONMENT DIVISION.
005300*=====================
005400
005500 CONFIGURATION SECTION.
005600*----------------------
005700
005800 SOURCE-COMPUTER.        IBM-370.
005900 OBJECT-COMPUTER.        IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200
006300 INPUT-OUTPUT SECTION.
006400*---------------------
006500
006600 FILE-CONTROL.
006700/
006800 DATA DIVISION.
006900*==============
007000
007100 FILE SECTION.
007200*-------------
007300
007400 WORKING-STORAGE SECTION.
007500*------------------------
007600
007700 COPY MASKWS1.
007800
007900*--------------------------------------------------------------*
008000* The seed is declared here, in WORKING-STORAGE, precisely so  *
008100* that it persists between CALLs for the life of the run -- a  *
008200* fresh COBOL subprogram load would reset it, so this program  *
008300* must stay resident (no CANCEL) across the job step.          *
008400*--------------------------------------------------------------*
008500 77  W-SEED                  PIC S9(10) COMP VALUE 48271.
008600 01  W-PRODUCT                PIC S9(18) COMP.
008700 01  W-PRODUCT-HALVES REDEFINES W-PRODUCT.
008800     05  W-PRODUCT-HI         PIC S9(09) COMP.
008900     05  W-PRODUCT-LO         PIC S9(09) COMP.
009000 77  W-MULTIPLIER             PIC S9(10) COMP VALUE 16807.
009100 77  W-MODULUS                PIC S9(10) COMP VALUE 2147483647.
009200 77  W-QUOTIENT               PIC S9(10) COMP.
009300 01  W-NUMERATOR               PIC S9(10)V9(09)
009400                                        COMP.
009500 01  W-NUMERATOR-WHOLE REDEFINES W-NUMERATOR.
009600     05  W-NUMERATOR-INT      PIC S9(10)     COMP.
009700     05  W-NUMERATOR-DEC      PIC 9(09)      COMP.
009800 01  W-DENOMINATOR             PIC S9(10)V9(09)
009900                                        COMP VALUE 2147483647.
010000 01  W-DENOMINATOR-WHOLE REDEFINES W-DENOMINATOR.
010100     05  W-DENOMINATOR-INT    PIC S9(10)     COMP.
010200     05  W-DENOMINATOR-DEC    PIC 9(09)      COMP.
010300/
010400 LINKAGE SECTION.
010500*----------------
010600
010700 01  L-PARAMETER.            COPY MASKRNDL.
010800/
010900 PROCEDURE DIVISION USING L-PARAMETER.
011000*==================
011100
011200 MAIN.
011300*-----
011400
011500     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
011600
011700     PERFORM SUB-2000-PROCESS THRU SUB-2000-EXIT
011800     .
011900 MAIN-EXIT.
012000     GOBACK.
012100/
012200 SUB-1000-START-UP.
012300*------------------
012400
012500     IF      W-NOT-FIRST-CALL
012600         GO TO SUB-1000-EXIT
012700     END-IF
012800
012900     SET  W-NOT-FIRST-CALL   TO TRUE
013000     MOVE 'MASKRAND'         TO W-RUN-PROGRAM-ID
013100
013200     DISPLAY 'MASKRAND seeded, minimal-standard generator active'
013300     .
013400 SUB-1000-EXIT.
013500     EXIT.
013600/
013700 SUB-2000-PROCESS.
013800*-----------------
013900
014000     IF      MASKRND-RESEED-REQUESTED
014100         PERFORM SUB-2100-RESEED THRU SUB-2100-EXIT
014200     END-IF
014300
014400*--------------------------------------------------------------*
014500* SEED = (SEED * 16807) MOD 2147483647                         *
014600*--------------------------------------------------------------*
014700     COMPUTE W-PRODUCT       =  W-SEED * W-MULTIPLIER
014800
014900     DIVIDE W-PRODUCT        BY W-MODULUS
015000                         GIVING W-QUOTIENT
015100                      REMAINDER W-SEED
015200
015300     IF      W-SEED NOT > 0
015400         ADD  W-MODULUS      TO W-SEED
015500     END-IF
015600
015700     MOVE W-SEED              TO W-NUMERATOR
015800     COMPUTE MASKRND-FRACTION = W-NUMERATOR / W-DENOMINATOR
015900
016000D    DISPLAY 'MASKRAND product hi/lo: '
016100D            W-PRODUCT-HI ' / ' W-PRODUCT-LO
016200D            ', numerator int: ' W-NUMERATOR-INT
016300
016400     MOVE 'N'                TO MASKRND-RESEED-SW
016500     MOVE 0                  TO MASKRND-RESEED
016600     .
016700 SUB-2000-EXIT.
016800     EXIT.
016900/
017000 SUB-2100-RESEED.
017100*----------------
017200
017300     IF      MASKRND-RESEED > 0
017400         MOVE MASKRND-RESEED TO W-SEED
017500     ELSE
017600         MOVE W-MULTIPLIER   TO W-SEED
017700     END-IF
017800     .
017900 SUB-2100-EXIT.
018000     EXIT.
