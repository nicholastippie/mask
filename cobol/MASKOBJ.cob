000100*========================== MASK ENGINE ==========================*
000200* Program:     MASKOBJ
000300* Authors:     B. OKAFOR
000400*
000500* Description: Database-object rules.  CALLed by MASKRUL for the
000600*              six ENABLE/DISABLE-TRIGGERS, ENABLE/DISABLE-CHECK-
000700*              CONSTRAINT and ENABLE/DISABLE-FOREIGN-KEY rule
000800*              types.  Makes one pass over the CONTROL-OBJECT
000900*              catalog, flipping OBJ-STATE for every row that
001000*              matches the rule's type and target:
001100*                SCHEMA = '*'       -- every object of the rule's
001200*                                      type anywhere in the
001300*                                      database
001400*                OBJECT-NAME = '*'  -- every object of the
001500*                                      rule's type on the given
001600*                                      schema/table
001700*                otherwise          -- the single named object
001800*              (MASKVAL has already rejected '*' for database
001900*              and table, so those two are never wildcards here.)
002000*
002100* Date        Init  Description
002200* ----        ----  -----------
002300* 2021-06-02  BDO   First release.
002400*==================================================================*
002500
002600 IDENTIFICATION DIVISION.
002700*========================
002800
002900 PROGRAM-ID.             MASKOBJ.
003000 AUTHOR.                 B. OKAFOR.
003100 INSTALLATION.           DATA ADMINISTRATION.
003200 DATE-WRITTEN.           1987-03-04.
003300 DATE-COMPILED.
003400 SECURITY.               NONE.
003500
003600*----------------------------------------------------------------*
003700* CHANGE LOG                                                     *
003800*----------------------------------------------------------------*
003900* DATE       INIT  TICKET    DESCRIPTION                         *
004000* ---------- ----  --------  ----------------------------------- *
004100* 1987-03-04 BDO   DM-0004   First release, split out of MASKRUL *
004200* 1988-02-09 BDO   DM-0040   First release as its own program    *
004300* 1990-07-22 RKT   DM-0127   Object-name wildcard now matches    *
004400*            RKT             schema AND table, was table only    *
004500* 1996-12-03 LMH   DM-0311   Old-master/new-master rewrite       *
004600*            LMH             replaced by in-place REWRITE        *
004700* 1998-10-02 RKT   DM-0355   Year-2000 review -- no date fields  *
004800*            RKT             in CONTROL-OBJECT, none needed      *
004900* 1999-01-11 RKT   DM-0356   Y2K sign-off                        *
005000* 2005-09-19 JKW   DM-0479   Objects-changed count corrected for *
005100*            JKW             the already-in-requested-state case *
005200* 2006-05-30 JKW   DM-0487   Now checks FILE STATUS on open, was *
005300*            JKW             declared but never tested           *
005400*----------------------------------------------------------------*
005500
005600 ENVIRONMENT DIVISION.
005700*=====================
005800
005900 CONFIGURATION SECTION.
006000*----------------------
006100
006200 SOURCE-COMPUTER.        IBM-370.
006300 OBJECT-COMPUTER.        IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800*---------------------
006900
007000 FILE-CONTROL.
007100     SELECT CONTROL-OBJECT-FILE ASSIGN TO CTLOBJF
007200                                ORGANIZATION SEQUENTIAL
007300                                ACCESS MODE IS SEQUENTIAL
007400                                FILE STATUS IS W-CTLOBJ-STATUS.
007500/
007600 DATA DIVISION.
007700*==============
007800
007900 FILE SECTION.
008000*-------------
008100
008200 FD  CONTROL-OBJECT-FILE.
008300
008400 COPY MASKOBJW.
008500/
008600 WORKING-STORAGE SECTION.
008700*------------------------
008800
008900 COPY MASKWS1.
009000
009100 77  W-CTLOBJ-STATUS          PIC X(02)       VALUE '00'.
009200     88  W-CTLOBJ-OK                             VALUE '00'.
009300     88  W-CTLOBJ-EOF                             VALUE '10'.
009400
009500 77  W-OBJ-EOF-SW             PIC X(01)       VALUE 'N'.
009600     88  W-OBJ-EOF                              VALUE 'Y'.
009700
009800 01  W-WANT-TYPE              PIC X(02).
009900 01  W-WANT-TYPE-CHARS REDEFINES W-WANT-TYPE.
010000     05  W-WANT-TYPE-CH       PIC X(01)   OCCURS 2.
010100
010200 77  W-WANT-STATE             PIC X(01).
010300
010400 77  W-SCHEMA-IS-WILD         PIC X(01)       VALUE 'N'.
010500     88  W-SCHEMA-WILD                           VALUE 'Y'.
010600
010700 77  W-OBJNAME-IS-WILD        PIC X(01)       VALUE 'N'.
010800     88  W-OBJNAME-WILD                          VALUE 'Y'.
010900
011000 01  W-OBJECTS-CHANGED        PIC S9(09) COMP VALUE 0.
011100 01  W-OBJECTS-CHANGED-VIEW REDEFINES W-OBJECTS-CHANGED.
011200     05  W-OBJECTS-CHANGED-HI PIC S9(04) COMP.
011300     05  W-OBJECTS-CHANGED-LO PIC S9(04) COMP.
011400
011500 01  W-DIAG-TARGET.
011600     05  W-DIAG-TARGET-TYPE   PIC X(02).
011700     05  W-DIAG-TARGET-STATE  PIC X(01).
011800 01  W-DIAG-TARGET-CHARS REDEFINES W-DIAG-TARGET.
011900     05  W-DIAG-TARGET-CH     PIC X(01)   OCCURS 3.
012000/
012100 LINKAGE SECTION.
012200*----------------
012300
012400 01  L-PARAMETER.            COPY MASKRULL.
012500/
012600 PROCEDURE DIVISION USING L-PARAMETER.
012700*==================
012800
012900 MAIN.
013000*-----
013100
013200     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
013300
013400     PERFORM SUB-2000-PROCESS-RULE THRU SUB-2000-EXIT
013500     .
013600 MAIN-EXIT.
013700     GOBACK.
013800/
013900 SUB-1000-START-UP.
014000*------------------
014100
014200     IF      W-NOT-FIRST-CALL
014300         GO TO SUB-1000-EXIT
014400     END-IF
014500
014600     SET  W-NOT-FIRST-CALL   TO TRUE
014700     MOVE 'MASKOBJ'          TO W-RUN-PROGRAM-ID
014800     .
014900 SUB-1000-EXIT.
015000     EXIT.
015100/
015200 SUB-2000-PROCESS-RULE.
015300*----------------------
015400
015500     SET  MRP-RESPONSE-GOOD  TO TRUE
015600     MOVE SPACES             TO MRP-RESPONSE-MSG
015700     MOVE 0                  TO W-OBJECTS-CHANGED
015800     MOVE 'N'                TO W-OBJ-EOF-SW
015900
016000     PERFORM SUB-2100-SET-UP-TARGET THRU SUB-2100-EXIT
016100
016200     OPEN I-O    CONTROL-OBJECT-FILE
016300
016400     IF      NOT W-CTLOBJ-OK
016500         SET  MRP-RESPONSE-BAD   TO TRUE
016600         MOVE 'MASKOBJ cannot open the control-object catalog'
016700                                 TO MRP-RESPONSE-MSG
016800         GO TO SUB-2000-EXIT
016900     END-IF
017000
017100     PERFORM SUB-9100-READ-OBJECT THRU SUB-9100-EXIT
017200
017300     PERFORM SUB-2200-PROCESS-ONE-OBJECT THRU SUB-2200-EXIT
017400         UNTIL W-OBJ-EOF
017500
017600     CLOSE CONTROL-OBJECT-FILE
017700
017800     MOVE W-OBJECTS-CHANGED  TO MRP-RECORDS-AFFECTED
017900
018000D    DISPLAY 'MASKOBJ objects changed (hi/lo): '
018100D            W-OBJECTS-CHANGED-HI '/' W-OBJECTS-CHANGED-LO
018200     .
018300 SUB-2000-EXIT.
018400     EXIT.
018500/
018600 SUB-2100-SET-UP-TARGET.
018700*-----------------------
018800
018900     EVALUATE TRUE
019000       WHEN MRP-TYPE-DISABLE-TRIGGERS
019100         MOVE 'TR'           TO W-WANT-TYPE
019200         MOVE 'D'            TO W-WANT-STATE
019300       WHEN MRP-TYPE-ENABLE-TRIGGERS
019400         MOVE 'TR'           TO W-WANT-TYPE
019500         MOVE 'E'            TO W-WANT-STATE
019600       WHEN MRP-TYPE-DISABLE-CHECK-CONSTR
019700         MOVE 'CK'           TO W-WANT-TYPE
019800         MOVE 'D'            TO W-WANT-STATE
019900       WHEN MRP-TYPE-ENABLE-CHECK-CONSTR
020000         MOVE 'CK'           TO W-WANT-TYPE
020100         MOVE 'E'            TO W-WANT-STATE
020200       WHEN MRP-TYPE-DISABLE-FOREIGN-KEY
020300         MOVE 'FK'           TO W-WANT-TYPE
020400         MOVE 'D'            TO W-WANT-STATE
020500       WHEN MRP-TYPE-ENABLE-FOREIGN-KEY
020600         MOVE 'FK'           TO W-WANT-TYPE
020700         MOVE 'E'            TO W-WANT-STATE
020800     END-EVALUATE
020900
021000     MOVE 'N'                TO W-SCHEMA-IS-WILD
021100     IF      MRP-SCHEMA = '*'
021200         MOVE 'Y'            TO W-SCHEMA-IS-WILD
021300     END-IF
021400
021500     MOVE 'N'                TO W-OBJNAME-IS-WILD
021600     IF      MRP-OBJECT-NAME = '*'
021700         MOVE 'Y'            TO W-OBJNAME-IS-WILD
021800     END-IF
021900
022000     MOVE W-WANT-TYPE        TO W-DIAG-TARGET-TYPE
022100     MOVE W-WANT-STATE       TO W-DIAG-TARGET-STATE
022200
022300D    DISPLAY 'MASKOBJ target type/state: '
022400D            W-DIAG-TARGET-CH(1) W-DIAG-TARGET-CH(2)
022500D            '/' W-DIAG-TARGET-CH(3)
022600     .
022700 SUB-2100-EXIT.
022800     EXIT.
022900/
023000 SUB-2200-PROCESS-ONE-OBJECT.
023100*----------------------------
023200
023300     IF      OBJ-TYPE = W-WANT-TYPE
023400     AND     OBJ-DATABASE = MRP-DATABASE
023500     AND     OBJ-TABLE    = MRP-TABLE
023600     AND     (W-SCHEMA-WILD  OR OBJ-SCHEMA = MRP-SCHEMA)
023700     AND     (W-OBJNAME-WILD OR OBJ-NAME   = MRP-OBJECT-NAME)
023800         IF      OBJ-STATE NOT = W-WANT-STATE
023900             MOVE W-WANT-STATE
024000                             TO OBJ-STATE
024100             REWRITE CONTROL-OBJECT-RECORD
024200
024300             ADD  1          TO W-OBJECTS-CHANGED
024400         END-IF
024500     END-IF
024600
024700     PERFORM SUB-9100-READ-OBJECT THRU SUB-9100-EXIT
024800     .
024900 SUB-2200-EXIT.
025000     EXIT.
025100/
025200 SUB-9100-READ-OBJECT.
025300*---------------------
025400
025500     READ CONTROL-OBJECT-FILE
025600         AT END
025700             SET  W-OBJ-EOF  TO TRUE
025800         NOT AT END
025900             CONTINUE
026000     END-READ
026100     .
026200 SUB-9100-EXIT.
026300     EXIT.
