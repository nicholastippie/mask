000100*========================== MASK ENGINE ==========================*
000200* Copybook:    MASKFDSW
000300* Authors:     B. OKAFOR
000400*
000500* Description: FAKE-DATA SET record layout, and the in-core table
000600*              MASKDATA loads matching entries into when it runs
000700*              a FAKE-STRING-SUBSTITUTION rule.  The data set is
000800*              a flat list of key/value pairs -- FDS-KEY names a
000900*              pool of substitute values (e.g. FIRST-NAME), and
001000*              FDS-VALUE is one member of that pool.  MASKDATA
001100*              reads the whole file, keeps only the rows whose
001200*              key matches MRP-DATASET-KEY on the rule, and then
001300*              draws uniformly at random from what it kept.
001400*
001500* Date        Init  Description
001600* ----        ----  -----------
001700* 2021-06-02  BDO   First release.
001800*==================================================================*
001900
002000 01  FAKE-DATA-SET-RECORD.
002100     05  FDS-KEY             PIC X(20).
002200     05  FDS-VALUE           PIC X(40).
002400
002500 01  FDS-LOADED-TABLE.
002600     05  FDS-LOADED-CNT      PIC S9(4)  COMP VALUE 0.
002700     05  FDS-LOADED-MAX      PIC S9(4)  COMP VALUE 2000.
002800     05  FDS-LOADED-OCCS     OCCURS 2000
002900                             INDEXED FDS-DX
003000                             PIC X(40).
003100     05  FILLER              PIC X(04).
