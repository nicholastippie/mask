000100*========================== MASK ENGINE ==========================*
000200* Copybook:    MASKSSNW
000300* Authors:     B. OKAFOR
000400*
000500* Description: Draw ranges and the ITIN-group exclusion table used
000600*              by the FAKE-SSN-SUBSTITUTION rule in MASKDATA to
000700*              build a Social Security Number that LOOKS like a
000800*              real one but is GUARANTEED not to be a number the
000900*              SSA could ever issue.  Adapted from the old
001000*              old combined tax-id format tables -- this shop
001100*              only ever needed the SSN/ITIN half of that
001200*              copybook, the EIN material is not used here.
001300*
001400*              A United States Social Security Number is a
001500*              nine-digit number laid out as a three-digit area,
001600*              a two-digit group, and a four-digit serial:
001700*              AAA-GG-SSSS.
001800*
001900*              A number drawn from these ranges is invalid
002000*              (un-issuable) under one of:
002100*                - area 900-999 with a group NOT in the ITIN
002200*                  group list below (ITINs claim that range)
002300*                - area 666, or area 000 (both reserved, never
002400*                  issued to anyone)
002500*                - area 001-899 (excluding 666) with the group
002600*                  OR the serial forced to zero (area+group+
002700*                  serial = zero in the 4th/5th or 6th-9th
002800*                  position is never issued)
002900*              MASKDATA's SUB-90nn paragraphs apply whichever of
003000*              these three is appropriate for the area drawn.
003100*
003200* Date        Init  Description
003300* ----        ----  -----------
003400* 2021-06-02  BDO   First release, split out of the old combined
003450*                   tax-id format copybook.
003500*==================================================================*
003600
003700 01  SSN-AREA-RANGE.
003800     05  SSN-AREA-MIN        PIC 9(3)        VALUE 001.
003900     05  SSN-AREA-MAX        PIC 9(3)        VALUE 999.
004000     05  SSN-AREA-EXCL-666   PIC 9(3)        VALUE 666.
004100     05  SSN-AREA-EXCL-000   PIC 9(3)        VALUE 000.
004200     05  SSN-AREA-ITIN-LOW   PIC 9(3)        VALUE 900.
004300
004400 01  SSN-GROUP-RANGE.
004500     05  SSN-GROUP-MIN       PIC 9(2)        VALUE 00.
004600     05  SSN-GROUP-MAX       PIC 9(2)        VALUE 99.
004700
004800 01  SSN-SERIAL-RANGE.
004900     05  SSN-SERIAL-MIN      PIC 9(4)        VALUE 0000.
005000     05  SSN-SERIAL-MAX      PIC 9(4)        VALUE 9999.
005100
005200**** ITIN groups occupy 70-88, 90-92 and 94-99 in the 4th/5th
005300**** position of a 900-999 area; a group drawn from this table,
005400**** on a 900-999 area, makes the number a real (or at least
005500**** claimable) ITIN instead of an invalid SSN -- the generator
005600**** re-draws the group until it lands OUTSIDE this table.
005700
005800 01  ITIN-GROUP-EXCLUSIONS.
005900     05  ITIN-GROUP-EXCL-CNT PIC S9(4)  COMP VALUE 28.
006000     05  ITIN-GROUP-EXCL-OCCS.
006100         10  FILLER          PIC 9(2)        VALUE 70.
006200         10  FILLER          PIC 9(2)        VALUE 71.
006300         10  FILLER          PIC 9(2)        VALUE 72.
006400         10  FILLER          PIC 9(2)        VALUE 73.
006500         10  FILLER          PIC 9(2)        VALUE 74.
006600         10  FILLER          PIC 9(2)        VALUE 75.
006700         10  FILLER          PIC 9(2)        VALUE 76.
006800         10  FILLER          PIC 9(2)        VALUE 77.
006900         10  FILLER          PIC 9(2)        VALUE 78.
007000         10  FILLER          PIC 9(2)        VALUE 79.
007100         10  FILLER          PIC 9(2)        VALUE 80.
007200         10  FILLER          PIC 9(2)        VALUE 81.
007300         10  FILLER          PIC 9(2)        VALUE 82.
007400         10  FILLER          PIC 9(2)        VALUE 83.
007500         10  FILLER          PIC 9(2)        VALUE 84.
007600         10  FILLER          PIC 9(2)        VALUE 85.
007700         10  FILLER          PIC 9(2)        VALUE 86.
007800         10  FILLER          PIC 9(2)        VALUE 87.
007900         10  FILLER          PIC 9(2)        VALUE 88.
008000         10  FILLER          PIC 9(2)        VALUE 90.
008100         10  FILLER          PIC 9(2)        VALUE 91.
008200         10  FILLER          PIC 9(2)        VALUE 92.
008300         10  FILLER          PIC 9(2)        VALUE 94.
008400         10  FILLER          PIC 9(2)        VALUE 95.
008500         10  FILLER          PIC 9(2)        VALUE 96.
008600         10  FILLER          PIC 9(2)        VALUE 97.
008700         10  FILLER          PIC 9(2)        VALUE 98.
008800         10  FILLER          PIC 9(2)        VALUE 99.
008900     05  FILLER REDEFINES ITIN-GROUP-EXCL-OCCS.
009000         10  ITIN-GROUP-EXCL-TBL
009100                             OCCURS 28
009200                             INDEXED ITN-DX
009300                             PIC 9(2).
009400
009500**** Run-unique issued-SSN table.  Reset (count to zero) at the
009600**** start of every FAKE-SSN-SUBSTITUTION rule so uniqueness is
009700**** only enforced within that one rule's execution, not across
009800**** the whole run.
009900
010000 01  SSN-ISSUED-TABLE.
010100     05  SSN-ISSUED-CNT      PIC S9(8)  COMP VALUE 0.
010200     05  SSN-ISSUED-MAX      PIC S9(8)  COMP VALUE 20000.
010300     05  SSN-ISSUED-OCCS     OCCURS 20000
010400                             INDEXED SIS-DX
010500                             PIC 9(9).
010600
010700 77  SSN-RETRY-COUNTER       PIC S9(4)  COMP VALUE 0.
010800 77  SSN-MAX-RETRY-ATTEMPTS  PIC S9(4)  COMP VALUE 1000.
