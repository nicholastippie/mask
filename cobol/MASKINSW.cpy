000100*========================== MASK ENGINE ==========================*
000200* Copybook:    MASKINSW
000300* Authors:     B. OKAFOR
000400*
000500* Description: One INSTRUCTION record describes one masking rule.
000600*              The instruction set (the INSTRUCTION file) is the
000700*              ordered list of rules an operator wants run against
000800*              a subject database; MASKGEN reads the whole file
000900*              before it runs anything, so every rule is checked
001000*              by MASKVAL before the first one executes.
001100*
001200*              INS-GROUP controls run order: every rule carrying
001300*              the lowest group number present in the file runs
001400*              before any rule of the next group starts.  Rules
001500*              within a group are independent of one another by
001600*              contract -- that is what lets the operator put,
001700*              say, "disable foreign keys" in group 1, the actual
001800*              masking in group 2, and "re-enable foreign keys"
001900*              in group 3.
002000*
002100*              Not every field applies to every rule type -- a
002200*              TRUNCATE-TABLE rule only looks at INS-DATABASE,
002300*              INS-SCHEMA and INS-TABLE, for instance.  MASKVAL
002400*              is where each rule type's required-field list is
002500*              enforced.
002600*
002700* Date        Init  Description
002800* ----        ----  -----------
002900* 2021-06-02  BDO   First release.
003000*==================================================================*
003100
003200 01  INSTRUCTION-RECORD.
003300
003400**** Rule type code -- one of the twelve below.  An INS-RULE-TYPE
003500**** that matches none of these 88-levels is a validation error
003600**** naming the unrecognized code.
003700
003800     05  INS-RULE-TYPE       PIC X(24).
003900         88  INS-TYPE-FAKE-STRING-SUB
004000                             VALUE 'FAKE-STRING-SUBSTITUTION'.
004100         88  INS-TYPE-STATIC-STRING-SUB
004200                             VALUE 'STATIC-STRING-SUBST'.
004300         88  INS-TYPE-FAKE-SSN-SUB
004400                             VALUE 'FAKE-SSN-SUBSTITUTION'.
004500         88  INS-TYPE-DATE-VARIANCE
004600                             VALUE 'DATE-VARIANCE'.
004700         88  INS-TYPE-TRUNCATE-TABLE
004800                             VALUE 'TRUNCATE-TABLE'.
004900         88  INS-TYPE-DELETE-ROWS
005000                             VALUE 'DELETE-ROWS'.
005100         88  INS-TYPE-DISABLE-TRIGGERS
005200                             VALUE 'DISABLE-TRIGGERS'.
005300         88  INS-TYPE-ENABLE-TRIGGERS
005400                             VALUE 'ENABLE-TRIGGERS'.
005500         88  INS-TYPE-DISABLE-CHECK-CONSTR
005600                             VALUE 'DISABLE-CHECK-CONSTRAINT'.
005700         88  INS-TYPE-ENABLE-CHECK-CONSTR
005800                             VALUE 'ENABLE-CHECK-CONSTRAINT'.
005900         88  INS-TYPE-DISABLE-FOREIGN-KEY
006000                             VALUE 'DISABLE-FOREIGN-KEY'.
006100         88  INS-TYPE-ENABLE-FOREIGN-KEY
006200                             VALUE 'ENABLE-FOREIGN-KEY'.
006300         88  INS-TYPE-IS-DATA-RULE
006400                             VALUE 'FAKE-STRING-SUBSTITUTION'
006500                                   'STATIC-STRING-SUBST'
006600                                   'FAKE-SSN-SUBSTITUTION'
006700                                   'DATE-VARIANCE'
006800                                   'TRUNCATE-TABLE'
006900                                   'DELETE-ROWS'.
007000         88  INS-TYPE-IS-OBJECT-RULE
007100                             VALUE 'DISABLE-TRIGGERS'
007200                                   'ENABLE-TRIGGERS'
007300                                   'DISABLE-CHECK-CONSTRAINT'
007400                                   'ENABLE-CHECK-CONSTRAINT'
007500                                   'DISABLE-FOREIGN-KEY'
007600                                   'ENABLE-FOREIGN-KEY'.
007700
007800**** Execution group -- 1 to 999, lower runs first.
007900
008000     05  INS-GROUP           PIC 9(03).
008100
008200**** Target database / schema / table / column.  '*' is legal
008300**** only for INS-SCHEMA and INS-OBJECT-NAME, and only on an
008400**** object rule.
008500
008600     05  INS-DATABASE        PIC X(30).
008700     05  INS-SCHEMA          PIC X(30).
008800     05  INS-TABLE           PIC X(30).
008900     05  INS-COLUMN          PIC X(30).
009000
009100**** Trigger / check-constraint / foreign-key name, object rules
009200**** only.  '*' means every object of the rule's type on the
009300**** given table.
009400
009500     05  INS-OBJECT-NAME     PIC X(30).
009600
009700**** Literal replacement for STATIC-STRING-SUBSTITUTION.  The
009800**** literal value NULL (all caps, left-justified) means set the
009900**** column to NULL rather than to the four letters N-U-L-L.
010000
010100     05  INS-STATIC-VALUE    PIC X(40).
010200         88  INS-STATIC-VALUE-IS-NULL
010300                             VALUE 'NULL'.
010400
010500**** Which key of the FAKE-DATA SET to draw substitution values
010600**** from, FAKE-STRING-SUBSTITUTION only.
010700
010800     05  INS-DATASET-KEY     PIC X(20).
010900
011000**** SSN separator character, FAKE-SSN-SUBSTITUTION only.  A
011100**** space means no separator (AAAGGSSSS run together).
011200
011300     05  INS-SEPARATOR       PIC X(01).
011400
011500**** Skip null columns?  FAKE-SSN-SUBSTITUTION only -- must be
011600**** exactly YES or NO.
011700
011800     05  INS-IGNORE-NULL     PIC X(03).
011900         88  INS-IGNORE-NULL-YES
012000                             VALUE 'YES'.
012100         88  INS-IGNORE-NULL-NO
012200                             VALUE 'NO '.
012300
012400**** Date-variance range in days, signed, DATE-VARIANCE only.
012500**** Must be nonzero; positive shifts dates forward, negative
012600**** shifts them back.
012700
012800     05  INS-RANGE           PIC S9(05).
012900
013000**** Date-variance method, DATE-VARIANCE only -- must be exactly
013100**** SIMPLE (one shift for the whole column) or COMPLETE (an
013200**** independent shift per record).
013300
013400     05  INS-METHOD          PIC X(08).
013500         88  INS-METHOD-SIMPLE
013600                             VALUE 'SIMPLE  '.
013700         88  INS-METHOD-COMPLETE
013800                             VALUE 'COMPLETE'.
013900
014000**** Optional selection key limiting the records a data rule
014100**** touches; blank means every record of the table.  Compared
014200**** against SUB-STATUS on the subject master.
014300
014400     05  INS-WHERE-KEY       PIC X(30).
014500
014600**** Pad to the fixed 292-byte instruction record length.
014700
014800     05  FILLER              PIC X(08).
