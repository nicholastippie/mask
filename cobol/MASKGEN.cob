000100*========================== MASK ENGINE ==========================*
000200* Program:     MASKGEN
000300* Authors:     B. OKAFOR
000400*
000500* Description: Driver / rule controller for the masking engine.
000600*              Reads the whole INSTRUCTION file into an in-core
000700*              table, validates every instruction (CALL MASKVAL)
000800*              before any rule is allowed to run, then executes
000900*              the rules one ascending group at a time (CALL
001000*              MASKRUL per rule), printing one detail line per
001100*              rule executed, a total line at every group break,
001200*              and a final total line at end of run.  An empty
001300*              instruction set prints the one-line "no rules"
001400*              message and stops without opening the data files.
001500*
001600* Date        Init  Description
001700* ----        ----  -----------
001800* 2021-06-02  BDO   First release.
001900*==================================================================*
002000
002100 IDENTIFICATION DIVISION.
002200*========================
002300
002400 PROGRAM-ID.             MASKGEN.
002500 AUTHOR.                 B. OKAFOR.
002600 INSTALLATION.           DATA ADMINISTRATION.
002700 DATE-WRITTEN.           1987-02-16.
002800 DATE-COMPILED.
002900 SECURITY.               NONE.
003000
003100*----------------------------------------------------------------*
003200* CHANGE LOG                                                     *
003300*----------------------------------------------------------------*
003400* DATE       INIT  TICKET    DESCRIPTION                         *
003500* ---------- ----  --------  ----------------------------------- *
003600* 1987-02-16 BDO   DM-0001   First release                       *
003700* 1987-04-20 BDO   DM-0011   Added group control-break totals    *
003800* 1988-08-03 BDO   DM-0052   Empty instruction set now a clean   *
003900*            BDO             stop, not an abend                  *
004000* 1990-05-14 RKT   DM-0119   Widened instruction table to 2000   *
004100* 1992-09-30 LMH   DM-0177   Validate-all-before-execute added,  *
004200*            LMH             per Audit finding 92-114            *
004300* 1995-03-21 BDO   DM-0256   Page-header run date now supplied   *
004400*            BDO             by job control, not hard-coded      *
004500* 1998-10-02 RKT   DM-0355   Year-2000 review -- INS-GROUP and   *
004600*            RKT             report fields are not date fields,  *
004700*            RKT             no changes required                 *
004800* 1999-01-11 RKT   DM-0356   Y2K sign-off                        *
004900* 2002-11-08 JKW   DM-0430   Renamed from old MASKDRV0 program   *
005000* 2006-05-30 JKW   DM-0488   Added debug-compile trace of the    *
005100*            JKW             run records-affected total         *
005200*----------------------------------------------------------------*
005300
005400 ENVIRONMENT DIVISION.
005500*=====================
005600
005700 CONFIGURATION SECTION.
005800*----------------------
005900
006000 SOURCE-COMPUTER.        IBM-370.
006100 OBJECT-COMPUTER.        IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400
006500 INPUT-OUTPUT SECTION.
006600*---------------------
006700
006800 FILE-CONTROL.
006900     SELECT INSTRUCTION-FILE     ASSIGN TO INSTRFIL
007000                                 ORGANIZATION SEQUENTIAL.
007100
007200     SELECT RUN-REPORT-FILE      ASSIGN TO RUNRPT
007300                                 ORGANIZATION SEQUENTIAL.
007400/
007500 DATA DIVISION.
007600*==============
007700
007800 FILE SECTION.
007900*-------------
008000
008100 FD  INSTRUCTION-FILE.
008200
008300 COPY MASKINSW.
008400
008500 FD  RUN-REPORT-FILE.
008600
008700 COPY MASKRPTW.
008800/
008900 WORKING-STORAGE SECTION.
009000*------------------------
009100
009200 COPY MASKWS1.
009300
009400*--------------------------------------------------------------*
009500* Whole instruction set, read once at start-up.  MASKVAL sees  *
009600* every entry before MASKRUL is allowed to touch the first one.*
009700*--------------------------------------------------------------*
009800 01  W-RULE-TABLE.
009900     05  W-RULE-CNT              PIC S9(04) COMP VALUE 0.
010000     05  W-RULE-MAX               PIC S9(04) COMP VALUE 2000.
010100     05  W-RULE-ENTRY OCCURS 2000 INDEXED BY W-RULE-IX.
010200         10  WR-RULE-TYPE        PIC X(24).
010300         10  WR-GROUP            PIC 9(03).
010400         10  WR-DATABASE         PIC X(30).
010500         10  WR-SCHEMA           PIC X(30).
010600         10  WR-TABLE            PIC X(30).
010700         10  WR-COLUMN           PIC X(30).
010800         10  WR-OBJECT-NAME      PIC X(30).
010900         10  WR-STATIC-VALUE     PIC X(40).
011000         10  WR-DATASET-KEY      PIC X(20).
011100         10  WR-SEPARATOR        PIC X(01).
011200         10  WR-IGNORE-NULL      PIC X(03).
011300         10  WR-RANGE            PIC S9(05).
011400         10  WR-METHOD           PIC X(08).
011500         10  WR-WHERE-KEY        PIC X(30).
011600         10  WR-RECORDS-AFFECTED PIC S9(09) COMP.
011700         10  FILLER              PIC X(05).
011800
011900*--------------------------------------------------------------*
012000* Group-present flags -- index N is "group N appears in the    *
012100* instruction set".  Scanning 1 thru 999 in order gives the    *
012200* distinct group numbers already sorted ascending, so no SORT  *
012300* step is needed.                                              *
012400*--------------------------------------------------------------*
012500 01  W-GROUP-TABLE.
012600     05  W-GROUP-OCCS OCCURS 999 INDEXED BY W-GRP-IX
012700                             PIC X(01)       VALUE 'N'.
012800         88  W-GROUP-IS-PRESENT                 VALUE 'Y'.
012900
013000 01  FILLER                  PIC X(01)       VALUE 'N'.
013100     88  W-INSTR-EOF                             VALUE 'Y'.
013200
013300 77  W-PAGE-NO               PIC S9(05) COMP VALUE 1.
013400 01  W-RUN-DATE              PIC X(10).
013500 01  W-RUN-DATE-FIELDS REDEFINES W-RUN-DATE.
013600     05  W-RUN-DATE-YYYY     PIC X(04).
013700     05  FILLER              PIC X(01).
013800     05  W-RUN-DATE-MM       PIC X(02).
013900     05  FILLER              PIC X(01).
014000     05  W-RUN-DATE-DD       PIC X(02).
014100
014200*--------------------------------------------------------------*
014300* ACCEPT FROM DATE gives a 2-digit year; windowed below into    *
014400* W-TODAY-CC so the printed run date is unambiguous (DM-0355). *
014500*--------------------------------------------------------------*
014600 01  W-TODAY-YYMMDD           PIC 9(06).
014700 01  W-TODAY-YYMMDD-FIELDS REDEFINES W-TODAY-YYMMDD.
014800     05  W-TODAY-YY          PIC 9(02).
014900     05  W-TODAY-MM          PIC 9(02).
015000     05  W-TODAY-DD          PIC 9(02).
015100 77  W-TODAY-CC               PIC 9(02) COMP.
015200 77  W-TODAY-YYYY             PIC 9(04).
015300
015400 77  W-RULE-IX-N              PIC 9(04).
015500 77  W-GRP-IX-N               PIC 9(03).
015600
015700 77  W-GROUP-RULES-EXEC      PIC S9(07) COMP VALUE 0.
015800 77  W-GROUP-RECS-AFFECTED   PIC S9(09) COMP VALUE 0.
015900 77  W-RUN-RULES-EXEC        PIC S9(07) COMP VALUE 0.
016000 01  W-RUN-RECS-AFFECTED     PIC S9(09) COMP VALUE 0.
016100 01  W-RUN-RECS-AFFECTED-VIEW REDEFINES W-RUN-RECS-AFFECTED.
016200     05  W-RUN-RECS-AFFECTED-HI
016300                             PIC S9(04) COMP.
016400     05  W-RUN-RECS-AFFECTED-LO
016500                             PIC S9(04) COMP.
016600
016700 77  W-MASKVAL-PROG          PIC X(08)       VALUE 'MASKVAL'.
016800 77  W-MASKRUL-PROG          PIC X(08)       VALUE 'MASKRUL'.
016900
017000 77  W-ABEND-MSG             PIC X(20)       VALUE
017100     '**** MASKGEN abend: '.
017200/
017300 LINKAGE SECTION.
017400*----------------
017500
017600 01  L-PARAMETER.            COPY MASKRULL.
017700/
017800 PROCEDURE DIVISION.
017900*===================
018000
018100 MAIN.
018200*-----
018300
018400     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
018500
018600     PERFORM SUB-2000-LOAD-INSTRUCTIONS THRU SUB-2000-EXIT
018700
018800     IF      W-RULE-CNT = 0
018900         PERFORM SUB-2900-EMPTY-RUN THRU SUB-2900-EXIT
019000     ELSE
019100         PERFORM SUB-3000-VALIDATE-ALL THRU SUB-3000-EXIT
019200         PERFORM SUB-4000-EXECUTE-GROUPS THRU SUB-4000-EXIT
019300         PERFORM SUB-4900-FINAL-TOTALS THRU SUB-4900-EXIT
019400     END-IF
019500
019600     PERFORM SUB-9000-SHUT-DOWN THRU SUB-9000-EXIT
019700     .
019800 MAIN-EXIT.
019900     STOP RUN.
020000/
020100 SUB-1000-START-UP.
020200*------------------
020300
020400     MOVE 'MASKGEN'           TO W-RUN-PROGRAM-ID
020500
020600     ACCEPT W-TODAY-YYMMDD    FROM DATE
020700
020800     IF      W-TODAY-YY < 50
020900         MOVE 20              TO W-TODAY-CC
021000     ELSE
021100         MOVE 19              TO W-TODAY-CC
021200     END-IF
021300
021400     COMPUTE W-TODAY-YYYY    = W-TODAY-CC * 100 + W-TODAY-YY
021500
021600     MOVE W-TODAY-YYYY       TO W-RUN-DATE-YYYY
021700     MOVE W-TODAY-MM         TO W-RUN-DATE-MM
021800     MOVE W-TODAY-DD         TO W-RUN-DATE-DD
021900     MOVE '-'                TO W-RUN-DATE(5:1)
022000                                W-RUN-DATE(8:1)
022100
022200     OPEN INPUT  INSTRUCTION-FILE
022300          OUTPUT RUN-REPORT-FILE
022400
022500     PERFORM SUB-8000-WRITE-HEADER THRU SUB-8000-EXIT
022600     .
022700 SUB-1000-EXIT.
022800     EXIT.
022900/
023000 SUB-2000-LOAD-INSTRUCTIONS.
023100*---------------------------
023200
023300     PERFORM SUB-9100-READ-INSTRUCTION THRU SUB-9100-EXIT
023400
023500     PERFORM SUB-2100-STORE-INSTRUCTION THRU SUB-2100-EXIT
023600         UNTIL W-INSTR-EOF
023700     .
023800 SUB-2000-EXIT.
023900     EXIT.
024000/
024100 SUB-2100-STORE-INSTRUCTION.
024200*---------------------------
024300
024400     IF      W-RULE-CNT NOT < W-RULE-MAX
024500         DISPLAY W-ABEND-MSG
024600                 'instruction set exceeds table capacity'
024700         MOVE 16              TO RETURN-CODE
024800         STOP RUN
024900     END-IF
025000
025100     ADD  1                  TO W-RULE-CNT
025200     SET  W-RULE-IX          TO W-RULE-CNT
025300
025400     MOVE INS-RULE-TYPE      TO WR-RULE-TYPE(W-RULE-IX)
025500     MOVE INS-GROUP          TO WR-GROUP(W-RULE-IX)
025600     MOVE INS-DATABASE       TO WR-DATABASE(W-RULE-IX)
025700     MOVE INS-SCHEMA         TO WR-SCHEMA(W-RULE-IX)
025800     MOVE INS-TABLE          TO WR-TABLE(W-RULE-IX)
025900     MOVE INS-COLUMN         TO WR-COLUMN(W-RULE-IX)
026000     MOVE INS-OBJECT-NAME    TO WR-OBJECT-NAME(W-RULE-IX)
026100     MOVE INS-STATIC-VALUE   TO WR-STATIC-VALUE(W-RULE-IX)
026200     MOVE INS-DATASET-KEY    TO WR-DATASET-KEY(W-RULE-IX)
026300     MOVE INS-SEPARATOR      TO WR-SEPARATOR(W-RULE-IX)
026400     MOVE INS-IGNORE-NULL    TO WR-IGNORE-NULL(W-RULE-IX)
026500     MOVE INS-RANGE          TO WR-RANGE(W-RULE-IX)
026600     MOVE INS-METHOD         TO WR-METHOD(W-RULE-IX)
026700     MOVE INS-WHERE-KEY      TO WR-WHERE-KEY(W-RULE-IX)
026800     MOVE 0                  TO WR-RECORDS-AFFECTED(W-RULE-IX)
026900
027000     IF      INS-GROUP >= 1 AND INS-GROUP <= 999
027100         SET  W-GRP-IX       TO INS-GROUP
027200         SET  W-GROUP-IS-PRESENT(W-GRP-IX)
027300                             TO TRUE
027400     END-IF
027500
027600     PERFORM SUB-9100-READ-INSTRUCTION THRU SUB-9100-EXIT
027700     .
027800 SUB-2100-EXIT.
027900     EXIT.
028000/
028100 SUB-2900-EMPTY-RUN.
028200*-------------------
028300
028400     WRITE RR-EMPTY-RUN-LINE
028500
028600     DISPLAY 'No rules found in instruction set.'
028700     .
028800 SUB-2900-EXIT.
028900     EXIT.
029000/
029100 SUB-3000-VALIDATE-ALL.
029200*----------------------
029300
029400     SET  W-RULE-IX          TO 1
029500
029600     PERFORM SUB-3100-VALIDATE-ONE THRU SUB-3100-EXIT
029700         VARYING W-RULE-IX FROM 1 BY 1
029800             UNTIL W-RULE-IX > W-RULE-CNT
029900     .
030000 SUB-3000-EXIT.
030100     EXIT.
030200/
030300 SUB-3100-VALIDATE-ONE.
030400*----------------------
030500
030600     PERFORM SUB-7000-LOAD-PARAMETER THRU SUB-7000-EXIT
030700     SET  MRP-MODE-VALIDATE  TO TRUE
030800
030900     CALL W-MASKVAL-PROG     USING L-PARAMETER
031000
031100     IF      MRP-RESPONSE-BAD
031200         SET  W-RULE-IX-N    TO W-RULE-IX
031300         DISPLAY W-ABEND-MSG
031400                 'rule '
031500                 W-RULE-IX-N
031600                 ' ('
031700                 WR-RULE-TYPE(W-RULE-IX)
031800                 ') - '
031900                 MRP-RESPONSE-MSG
032000         MOVE 16              TO RETURN-CODE
032100         STOP RUN
032200     END-IF
032300     .
032400 SUB-3100-EXIT.
032500     EXIT.
032600/
032700 SUB-4000-EXECUTE-GROUPS.
032800*------------------------
032900
033000     MOVE 0                  TO W-RUN-RULES-EXEC
033100                                W-RUN-RECS-AFFECTED
033200
033300     PERFORM SUB-4050-EXECUTE-ONE-GROUP THRU SUB-4050-EXIT
033400         VARYING W-GRP-IX FROM 1 BY 1
033500             UNTIL W-GRP-IX > 999
033600     .
033700 SUB-4000-EXIT.
033800     EXIT.
033900/
034000 SUB-4050-EXECUTE-ONE-GROUP.
034100*---------------------------
034200
034300     IF      NOT W-GROUP-IS-PRESENT(W-GRP-IX)
034400         GO TO SUB-4050-EXIT
034500     END-IF
034600
034700     MOVE 0                  TO W-GROUP-RULES-EXEC
034800                                W-GROUP-RECS-AFFECTED
034900
035000     PERFORM SUB-4100-EXECUTE-ONE-RULE THRU SUB-4100-EXIT
035100         VARYING W-RULE-IX FROM 1 BY 1
035200             UNTIL W-RULE-IX > W-RULE-CNT
035300
035400     PERFORM SUB-8200-WRITE-GROUP-TOTAL THRU SUB-8200-EXIT
035500     .
035600 SUB-4050-EXIT.
035700     EXIT.
035800/
035900 SUB-4100-EXECUTE-ONE-RULE.
036000*--------------------------
036100
036200     IF      WR-GROUP(W-RULE-IX) NOT = W-GRP-IX
036300         GO TO SUB-4100-EXIT
036400     END-IF
036500
036600     PERFORM SUB-7000-LOAD-PARAMETER THRU SUB-7000-EXIT
036700     SET  MRP-MODE-EXECUTE   TO TRUE
036800
036900     CALL W-MASKRUL-PROG     USING L-PARAMETER
037000
037100     IF      MRP-RESPONSE-BAD
037200         SET  W-RULE-IX-N    TO W-RULE-IX
037300         DISPLAY W-ABEND-MSG
037400                 'rule '
037500                 W-RULE-IX-N
037600                 ' ('
037700                 WR-RULE-TYPE(W-RULE-IX)
037800                 ') - '
037900                 MRP-RESPONSE-MSG
038000         MOVE 16              TO RETURN-CODE
038100         STOP RUN
038200     END-IF
038300
038400     MOVE MRP-RECORDS-AFFECTED
038500                             TO WR-RECORDS-AFFECTED(W-RULE-IX)
038600
038700     ADD  1                  TO W-GROUP-RULES-EXEC
038800     ADD  MRP-RECORDS-AFFECTED
038900                             TO W-GROUP-RECS-AFFECTED
039000
039100     PERFORM SUB-8100-WRITE-DETAIL THRU SUB-8100-EXIT
039200     .
039300 SUB-4100-EXIT.
039400     EXIT.
039500/
039600 SUB-4900-FINAL-TOTALS.
039700*----------------------
039800
039900     PERFORM SUB-8900-WRITE-FINAL-TOTAL THRU SUB-8900-EXIT
040000     .
040100 SUB-4900-EXIT.
040200     EXIT.
040300/
040400 SUB-7000-LOAD-PARAMETER.
040500*------------------------
040600
040700     MOVE WR-RULE-TYPE(W-RULE-IX)
040800                             TO MRP-RULE-TYPE
040900     MOVE WR-GROUP(W-RULE-IX)
041000                             TO MRP-GROUP
041100     MOVE WR-DATABASE(W-RULE-IX)
041200                             TO MRP-DATABASE
041300     MOVE WR-SCHEMA(W-RULE-IX)
041400                             TO MRP-SCHEMA
041500     MOVE WR-TABLE(W-RULE-IX)
041600                             TO MRP-TABLE
041700     MOVE WR-COLUMN(W-RULE-IX)
041800                             TO MRP-COLUMN
041900     MOVE WR-OBJECT-NAME(W-RULE-IX)
042000                             TO MRP-OBJECT-NAME
042100     MOVE WR-STATIC-VALUE(W-RULE-IX)
042200                             TO MRP-STATIC-VALUE
042300     MOVE WR-DATASET-KEY(W-RULE-IX)
042400                             TO MRP-DATASET-KEY
042500     MOVE WR-SEPARATOR(W-RULE-IX)
042600                             TO MRP-SEPARATOR
042700     MOVE WR-IGNORE-NULL(W-RULE-IX)
042800                             TO MRP-IGNORE-NULL
042900     MOVE WR-RANGE(W-RULE-IX)
043000                             TO MRP-RANGE
043100     MOVE WR-METHOD(W-RULE-IX)
043200                             TO MRP-METHOD
043300     MOVE WR-WHERE-KEY(W-RULE-IX)
043400                             TO MRP-WHERE-KEY
043500     MOVE SPACES             TO MRP-RESPONSE-MSG
043600     MOVE 0                  TO MRP-RECORDS-AFFECTED
043700     SET  MRP-RESPONSE-GOOD  TO TRUE
043800     .
043900 SUB-7000-EXIT.
044000     EXIT.
044100/
044200 SUB-8000-WRITE-HEADER.
044300*----------------------
044400
044500     MOVE 'MASKGEN'           TO RRH-PROGRAM-ID
044600     MOVE W-RUN-DATE          TO RRH-RUN-DATE
044700     MOVE W-PAGE-NO           TO RRH-PAGE-NO
044800
044900     WRITE RR-PAGE-HEADER-LINE
045000
045100     ADD  1                  TO W-PAGE-NO
045200     .
045300 SUB-8000-EXIT.
045400     EXIT.
045500/
045600 SUB-8100-WRITE-DETAIL.
045700*----------------------
045800
045900     MOVE WR-GROUP(W-RULE-IX)
046000                             TO RRD-GROUP
046100     MOVE WR-RULE-TYPE(W-RULE-IX)
046200                             TO RRD-RULE-TYPE
046300     MOVE WR-DATABASE(W-RULE-IX)(1:14)
046400                             TO RRD-DATABASE
046500     MOVE WR-SCHEMA(W-RULE-IX)(1:14)
046600                             TO RRD-SCHEMA
046700     MOVE WR-TABLE(W-RULE-IX)(1:14)
046800                             TO RRD-TABLE
046900     MOVE WR-COLUMN(W-RULE-IX)(1:14)
047000                             TO RRD-COLUMN
047100     MOVE WR-RECORDS-AFFECTED(W-RULE-IX)
047200                             TO RRD-RECORDS-AFFECTED
047300
047400     WRITE RR-DETAIL-LINE
047500     .
047600 SUB-8100-EXIT.
047700     EXIT.
047800/
047900 SUB-8200-WRITE-GROUP-TOTAL.
048000*---------------------------
048100
048200     SET  W-GRP-IX-N         TO W-GRP-IX
048300     MOVE W-GRP-IX-N         TO RRG-GROUP
048400     MOVE W-GROUP-RULES-EXEC TO RRG-RULES-EXECUTED
048500     MOVE W-GROUP-RECS-AFFECTED
048600                             TO RRG-RECORDS-AFFECTED
048700
048800     WRITE RR-GROUP-TOTAL-LINE
048900
049000     ADD  W-GROUP-RULES-EXEC TO W-RUN-RULES-EXEC
049100     ADD  W-GROUP-RECS-AFFECTED
049200                             TO W-RUN-RECS-AFFECTED
049300     .
049400 SUB-8200-EXIT.
049500     EXIT.
049600/
049700 SUB-8900-WRITE-FINAL-TOTAL.
049800*---------------------------
049900
050000     MOVE W-RUN-RULES-EXEC   TO RRF-RULES-EXECUTED
050100     MOVE W-RUN-RECS-AFFECTED
050200                             TO RRF-RECORDS-AFFECTED
050300
050400     WRITE RR-FINAL-TOTAL-LINE
050500     .
050600 SUB-8900-EXIT.
050700     EXIT.
050800/
050900 SUB-9000-SHUT-DOWN.
051000*-------------------
051100
051200     IF      W-RULE-CNT = 0
051300         CLOSE INSTRUCTION-FILE
051400               RUN-REPORT-FILE
051500         GO TO SUB-9000-EXIT
051600     END-IF
051700
051800     CLOSE INSTRUCTION-FILE
051900           RUN-REPORT-FILE
052000
052100     DISPLAY 'MASKGEN completed, '
052200             W-RUN-RULES-EXEC
052300             ' rule(s) executed, '
052400             W-RUN-RECS-AFFECTED
052500             ' record(s) affected'
052600
052700D    DISPLAY 'MASKGEN run records-affected (hi/lo): '
052800D            W-RUN-RECS-AFFECTED-HI '/' W-RUN-RECS-AFFECTED-LO
052900     .
053000 SUB-9000-EXIT.
053100     EXIT.
053200/
053300 SUB-9100-READ-INSTRUCTION.
053400*--------------------------
053500
053600     READ INSTRUCTION-FILE
053700         AT END
053800             SET  W-INSTR-EOF TO TRUE
053900         NOT AT END
054000             CONTINUE
054100     END-READ
054200     .
054300 SUB-9100-EXIT.
054400     EXIT.
