000100*========================== MASK ENGINE ==========================*
000200* Copybook:    MASKRPTW
000300* Authors:     B. OKAFOR
000400*
000500* Description: RUN REPORT print layouts, 132 columns, one record
000600*              per printed line.  MASKGEN writes RR-PAGE-HEADER-
000700*              LINE at the top of the run (and again at every page
000800*              overflow), RR-DETAIL-LINE once per rule executed,
000900*              RR-GROUP-TOTAL-LINE at every group control break,
001000*              RR-FINAL-TOTAL-LINE once at end of run, and
001100*              RR-EMPTY-RUN-LINE in place of everything else when
001200*              the instruction set was empty.  Column 1 of every
001300*              line is the carriage-control byte (space = single
001400*              space, '1' = new page) the way this shop has always
001500*              printed reports.
001600*
001700* Date        Init  Description
001800* ----        ----  -----------
001900* 2021-06-02  BDO   First release.
002000*==================================================================*
002100
002200 01  RR-PAGE-HEADER-LINE.
002300     05  RRH-CTL             PIC X(01)       VALUE '1'.
002400     05  RRH-PROGRAM-ID      PIC X(08).
002500     05  FILLER              PIC X(03)       VALUE SPACES.
002600     05  RRH-TITLE           PIC X(40)       VALUE
002700         'MASK RULE EXECUTION REPORT'.
002800     05  FILLER              PIC X(10)       VALUE SPACES.
002900     05  RRH-RUN-DATE-LABEL  PIC X(09)       VALUE 'RUN DATE:'.
003000     05  RRH-RUN-DATE        PIC X(10).
003100     05  FILLER              PIC X(05)       VALUE SPACES.
003200     05  RRH-PAGE-LABEL      PIC X(05)       VALUE 'PAGE:'.
003300     05  RRH-PAGE-NO         PIC ZZ9.
003400     05  FILLER              PIC X(38)       VALUE SPACES.
003500
003600 01  RR-DETAIL-LINE.
003700     05  RRD-CTL             PIC X(01)       VALUE SPACE.
003800     05  RRD-GROUP           PIC ZZ9.
003900     05  FILLER              PIC X(02)       VALUE SPACES.
004000     05  RRD-RULE-TYPE       PIC X(24).
004100     05  FILLER              PIC X(02)       VALUE SPACES.
004200     05  RRD-DATABASE        PIC X(14).
004300     05  FILLER              PIC X(01)       VALUE SPACE.
004400     05  RRD-SCHEMA          PIC X(14).
004500     05  FILLER              PIC X(01)       VALUE SPACE.
004600     05  RRD-TABLE           PIC X(14).
004700     05  FILLER              PIC X(01)       VALUE SPACE.
004800     05  RRD-COLUMN          PIC X(14).
004900     05  FILLER              PIC X(02)       VALUE SPACES.
005000     05  RRD-RECORDS-AFFECTED
005100                             PIC ZZZ,ZZ9.
005200     05  FILLER              PIC X(32)       VALUE SPACES.
005300
005400 01  RR-GROUP-TOTAL-LINE.
005500     05  RRG-CTL             PIC X(01)       VALUE SPACE.
005600     05  FILLER              PIC X(05)       VALUE SPACES.
005700     05  RRG-GROUP-LABEL     PIC X(06)       VALUE 'GROUP '.
005800     05  RRG-GROUP           PIC ZZ9.
005900     05  FILLER              PIC X(01)       VALUE SPACE.
006000     05  RRG-TOTAL-LABEL     PIC X(06)       VALUE 'TOTAL '.
006100     05  FILLER              PIC X(02)       VALUE SPACES.
006200     05  RRG-RULES-LABEL     PIC X(15)       VALUE
006300         'RULES EXECUTED:'.
006400     05  RRG-RULES-EXECUTED  PIC ZZZ,ZZ9.
006500     05  FILLER              PIC X(03)       VALUE SPACES.
006600     05  RRG-RECORDS-LABEL   PIC X(17)       VALUE
006700         'RECORDS AFFECTED:'.
006800     05  RRG-RECORDS-AFFECTED
006900                             PIC ZZZ,ZZZ,ZZ9.
007000     05  FILLER              PIC X(55)       VALUE SPACES.
007100
007200 01  RR-FINAL-TOTAL-LINE.
007300     05  RRF-CTL             PIC X(01)       VALUE SPACE.
007400     05  FILLER              PIC X(05)       VALUE SPACES.
007500     05  RRF-RUN-LABEL       PIC X(11)       VALUE 'RUN TOTAL: '.
007600     05  RRF-RULES-LABEL     PIC X(15)       VALUE
007700         'RULES EXECUTED:'.
007800     05  RRF-RULES-EXECUTED  PIC ZZZ,ZZ9.
007900     05  FILLER              PIC X(03)       VALUE SPACES.
008000     05  RRF-RECORDS-LABEL   PIC X(17)       VALUE
008100         'RECORDS AFFECTED:'.
008200     05  RRF-RECORDS-AFFECTED
008300                             PIC ZZZ,ZZZ,ZZ9.
008400     05  FILLER              PIC X(62)       VALUE SPACES.
008500
008600 01  RR-EMPTY-RUN-LINE.
008700     05  RRE-CTL             PIC X(01)       VALUE SPACE.
008800     05  RRE-MESSAGE         PIC X(40)       VALUE
008900         'No rules found in instruction set.'.
009000     05  FILLER              PIC X(91)       VALUE SPACES.
