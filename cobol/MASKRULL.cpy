000100*========================== MASK ENGINE ==========================*
000200* Copybook:    MASKRULL
000300* Authors:     B. OKAFOR
000400*
000500* Description: LINKAGE parameter block carried from MASKGEN down
000600*              through MASKVAL/MASKRUL to MASKDATA/MASKOBJ.  It
000700*              is the instruction fields (copied in from one
000800*              INSTRUCTION record by MASKGEN) plus the bit that
000900*              tells the callee whether this call is a VALIDATE
001000*              pass (check the fields, execute nothing) or an
001100*              EXECUTE pass (run the rule for real), plus the
001200*              response the callee hands back.
001300*
001400* Date        Init  Description
001500* ----        ----  -----------
001600* 2021-06-02  BDO   First release, split out of the old
001650*                   instruction linkage area.
001700*==================================================================*
001800
001900     05  MRP-MODE            PIC X(01).
002000         88  MRP-MODE-VALIDATE                VALUE 'V'.
002100         88  MRP-MODE-EXECUTE                  VALUE 'E'.
002200
002300     05  MRP-RESPONSE-CODE   PIC X(01).
002400         88  MRP-RESPONSE-GOOD                 VALUE 'G'.
002500         88  MRP-RESPONSE-BAD                   VALUE 'B'.
002600
002700     05  MRP-RESPONSE-MSG    PIC X(79).
002800
002900     05  MRP-RECORDS-AFFECTED
003000                             PIC S9(09) COMP.
003100
003200     05  MRP-INSTRUCTION.
003300         10  MRP-RULE-TYPE   PIC X(24).
003400             88  MRP-TYPE-FAKE-STRING-SUB
003500                             VALUE 'FAKE-STRING-SUBSTITUTION'.
003600             88  MRP-TYPE-STATIC-STRING-SUB
003700                             VALUE 'STATIC-STRING-SUBST'.
003800             88  MRP-TYPE-FAKE-SSN-SUB
003900                             VALUE 'FAKE-SSN-SUBSTITUTION'.
004000             88  MRP-TYPE-DATE-VARIANCE
004100                             VALUE 'DATE-VARIANCE'.
004200             88  MRP-TYPE-TRUNCATE-TABLE
004300                             VALUE 'TRUNCATE-TABLE'.
004400             88  MRP-TYPE-DELETE-ROWS
004500                             VALUE 'DELETE-ROWS'.
004600             88  MRP-TYPE-DISABLE-TRIGGERS
004700                             VALUE 'DISABLE-TRIGGERS'.
004800             88  MRP-TYPE-ENABLE-TRIGGERS
004900                             VALUE 'ENABLE-TRIGGERS'.
005000             88  MRP-TYPE-DISABLE-CHECK-CONSTR
005100                             VALUE 'DISABLE-CHECK-CONSTRAINT'.
005200             88  MRP-TYPE-ENABLE-CHECK-CONSTR
005300                             VALUE 'ENABLE-CHECK-CONSTRAINT'.
005400             88  MRP-TYPE-DISABLE-FOREIGN-KEY
005500                             VALUE 'DISABLE-FOREIGN-KEY'.
005600             88  MRP-TYPE-ENABLE-FOREIGN-KEY
005700                             VALUE 'ENABLE-FOREIGN-KEY'.
005800             88  MRP-TYPE-IS-DATA-RULE
005900                             VALUE 'FAKE-STRING-SUBSTITUTION'
006000                                   'STATIC-STRING-SUBST'
006100                                   'FAKE-SSN-SUBSTITUTION'
006200                                   'DATE-VARIANCE'
006300                                   'TRUNCATE-TABLE'
006400                                   'DELETE-ROWS'.
006500             88  MRP-TYPE-IS-OBJECT-RULE
006600                             VALUE 'DISABLE-TRIGGERS'
006700                                   'ENABLE-TRIGGERS'
006800                                   'DISABLE-CHECK-CONSTRAINT'
006900                                   'ENABLE-CHECK-CONSTRAINT'
007000                                   'DISABLE-FOREIGN-KEY'
007100                                   'ENABLE-FOREIGN-KEY'.
007200         10  MRP-GROUP       PIC 9(03).
007300         10  MRP-DATABASE    PIC X(30).
007400         10  MRP-SCHEMA      PIC X(30).
007500         10  MRP-TABLE       PIC X(30).
007600         10  MRP-COLUMN      PIC X(30).
007700         10  MRP-OBJECT-NAME PIC X(30).
007800         10  MRP-STATIC-VALUE
007900                             PIC X(40).
008000             88  MRP-STATIC-VALUE-IS-NULL
008100                             VALUE 'NULL'.
008200         10  MRP-DATASET-KEY PIC X(20).
008300         10  MRP-SEPARATOR   PIC X(01).
008400         10  MRP-IGNORE-NULL PIC X(03).
008500             88  MRP-IGNORE-NULL-YES
008600                             VALUE 'YES'.
008700             88  MRP-IGNORE-NULL-NO
008800                             VALUE 'NO '.
008900         10  MRP-RANGE       PIC S9(05).
009000         10  MRP-METHOD      PIC X(08).
009100             88  MRP-METHOD-SIMPLE
009200                             VALUE 'SIMPLE  '.
009300             88  MRP-METHOD-COMPLETE
009400                             VALUE 'COMPLETE'.
009500         10  MRP-WHERE-KEY   PIC X(30).
009600
009700     05  FILLER              PIC X(20).
