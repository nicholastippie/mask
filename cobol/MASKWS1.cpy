000100*========================== MASK ENGINE ==========================*
000200* Copybook:    MASKWS1
000300* Authors:     B. OKAFOR
000400*
000500* Description: Common working-storage block COPYd into every
000600*              CALLed subprogram of the masking engine (MASKRUL,
000700*              MASKVAL, MASKDATA, MASKOBJ, MASKRAND).  Carries the
000800*              one-time "have I already done my first-call
000900*              housekeeping" switch each worker tests on entry so
001000*              the one-time banner/startup paragraph only fires
001100*              once per run.  Lifted straight out of the old
001200*              common block -- same idea, new name.
001300*
001400* Date        Init  Description
001500* ----        ----  -----------
001600* 2021-06-02  BDO   First release, split out of the old common
001650*                   work area.
001700*==================================================================*
001800
001900 01  FILLER                  PIC X(01)       VALUE 'Y'.
002000     88  W-FIRST-CALL                        VALUE 'Y'.
002100     88  W-NOT-FIRST-CALL                    VALUE 'N'.
002200
002300 01  W-RUN-BANNER.
002400     05  FILLER              PIC X(08)       VALUE SPACES.
002500     05  W-RUN-PROGRAM-ID    PIC X(08)       VALUE SPACES.
002600     05  FILLER              PIC X(10)       VALUE SPACES.
