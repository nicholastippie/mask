000100*========================== MASK ENGINE ==========================*
000200* Copybook:    MASKSUBW
000300* Authors:     B. OKAFOR
000400*
000500* Description: SUBJECT MASTER record layout -- the canonical
000600*              fixed-record extract of the "table" a data rule
000700*              masks.  SUB-ID is the only key the masking engine
000800*              knows about; every data rule identifies the record
000900*              it is changing by SUB-ID alone, so there is no
001000*              separate "build a where-clause from the primary
001100*              key" step the way a schema-generic engine needs --
001200*              the key is fixed and is always this one field.
001300*
001400*              SUB-NULL-FLAGS carries one Y/N per nullable column,
001500*              in the order first name, last name, SSN, birth
001600*              date, because this is a fixed record and there is
001700*              no database NULL bit to test -- a masking rule
001800*              that needs to know whether SUB-SSN is "really"
001900*              null tests SUB-NULL-FLAG-SSN instead of just
002000*              looking for spaces (a genuine SSN of all blanks
002100*              and a column that was never populated must not be
002200*              confused).
002300*
002400* Date        Init  Description
002500* ----        ----  -----------
002600* 2021-06-02  BDO   First release.
002700*==================================================================*
002800
002900 01  SUBJECT-MASTER-RECORD.
003000     05  SUB-ID              PIC 9(09).
003100     05  SUB-FIRST-NAME      PIC X(20).
003200     05  SUB-LAST-NAME       PIC X(30).
003300     05  SUB-SSN             PIC X(11).
003400     05  SUB-BIRTH-DATE.
003500         10  SUB-BIRTH-DATE-YYYY
003600                             PIC 9(04).
003700         10  SUB-BIRTH-DATE-MM
003800                             PIC 9(02).
003900         10  SUB-BIRTH-DATE-DD
004000                             PIC 9(02).
004100     05  SUB-STATUS          PIC X(01).
004200     05  SUB-NULL-FLAGS.
004300         10  SUB-NULL-FLAG-FIRST-NAME
004400                             PIC X(01).
004500             88  SUB-FIRST-NAME-IS-NULL
004600                             VALUE 'Y'.
004700         10  SUB-NULL-FLAG-LAST-NAME
004800                             PIC X(01).
004900             88  SUB-LAST-NAME-IS-NULL
005000                             VALUE 'Y'.
005100         10  SUB-NULL-FLAG-SSN
005200                             PIC X(01).
005300             88  SUB-SSN-IS-NULL
005400                             VALUE 'Y'.
005500         10  SUB-NULL-FLAG-BIRTH-DATE
005600                             PIC X(01).
005700             88  SUB-BIRTH-DATE-IS-NULL
005800                             VALUE 'Y'.
