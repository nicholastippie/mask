000100*========================== MASK ENGINE ==========================*
000200* Program:     MASKVAL
000300* Authors:     B. OKAFOR
000400*
000500* Description: Validates one instruction at a time, CALLed by
000600*              MASKGEN in MRP-MODE-VALIDATE for every rule in the
000700*              instruction set before MASKGEN is allowed to
000800*              execute any of them.  Sets MRP-RESPONSE-BAD and a
000900*              one-line reason the first time a check fails;
001000*              MASKGEN displays the reason and abends the run.
001100*
001200*              Fake-string-substitution rules are checked against
001300*              the FAKE-DATA SET file itself -- a data-set key
001400*              with no matching, non-blank entries is an error,
001500*              same as a data-set key nobody ever loaded.
001600*
001700* Date        Init  Description
001800* ----        ----  -----------
001900* 2021-06-02  BDO   First release.
002000*==================================================================*
002100
002200 IDENTIFICATION DIVISION.
002300*========================
002400
002500 PROGRAM-ID.             MASKVAL.
002600 AUTHOR.                 B. OKAFOR.
002700 INSTALLATION.           DATA ADMINISTRATION.
002800 DATE-WRITTEN.           1987-02-20.
002900 DATE-COMPILED.
003000 SECURITY.               NONE.
003100
003200*----------------------------------------------------------------*
003300* CHANGE LOG                                                     *
003400*----------------------------------------------------------------*
003500* DATE       INIT  TICKET    DESCRIPTION                         *
003600* ---------- ----  --------  ----------------------------------- *
003700* 1987-02-20 BDO   DM-0002   First release                       *
003800* 1987-06-11 BDO   DM-0019   Added object-rule wildcard checks   *
003900* 1989-01-30 RKT   DM-0070   Data-set-key existence check added, *
004000*            RKT             reads FAKE-DATA SET at validate time*
004100* 1991-11-05 LMH   DM-0158   Ignore-null and method values now   *
004200*            LMH             checked for exact spelling          *
004300* 1994-04-18 BDO   DM-0215   Range-nonzero check added           *
004400* 1998-10-02 RKT   DM-0355   Year-2000 review -- no date fields  *
004500*            RKT             validated by this program, none     *
004600*            RKT             needed                              *
004700* 1999-01-11 RKT   DM-0356   Y2K sign-off                        *
004800* 2003-07-22 JKW   DM-0447   Unrecognized rule type now names    *
004900*            JKW             the bad code in the response text   *
005000* 2006-05-30 JKW   DM-0489   FD record narrowed to the data-set  *
005100*            JKW             fields only, was redefining the     *
005200*            JKW             MASKDATA loaded-table shape for no  *
005300*            JKW             reason                              *
005400*----------------------------------------------------------------*
005500
005600 ENVIRONMENT DIVISION.
005700*=====================
005800
005900 CONFIGURATION SECTION.
006000*----------------------
006100
006200 SOURCE-COMPUTER.        IBM-370.
006300 OBJECT-COMPUTER.        IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800*---------------------
006900
007000 FILE-CONTROL.
007100     SELECT FAKE-DATA-SET-FILE  ASSIGN TO FAKEDATA
007200                                 ORGANIZATION SEQUENTIAL.
007300/
007400 DATA DIVISION.
007500*==============
007600
007700 FILE SECTION.
007800*-------------
007900
008000 FD  FAKE-DATA-SET-FILE.
008100
008200*--------------------------------------------------------------*
008300* Record only -- the loaded-values table half of MASKFDSW is a *
008400* MASKDATA working-storage structure, not an FD record; COPYing*
008500* the whole book here would redefine it onto this FD's buffer. *
008600*--------------------------------------------------------------*
008700 01  FAKE-DATA-SET-RECORD.
008800     05  FDS-KEY             PIC X(20).
008900     05  FDS-VALUE           PIC X(40).
009100/
009200 WORKING-STORAGE SECTION.
009300*------------------------
009400
009500 COPY MASKWS1.
009600
009700 77  W-FDS-EOF-SW            PIC X(01)       VALUE 'N'.
009800     88  W-FDS-EOF                              VALUE 'Y'.
009900
010000 77  W-FDS-MATCH-CNT          PIC S9(04) COMP VALUE 0.
010100
010200*--------------------------------------------------------------*
010300* Character-at-a-time view of the bad rule-type code, for the  *
010400* debug trace that shows where a mis-typed code stops matching *
010500* any of the twelve known literals.                            *
010600*--------------------------------------------------------------*
010700 01  W-DIAG-CODE-VIEW         PIC X(24).
010800 01  W-DIAG-CODE-CHARS REDEFINES W-DIAG-CODE-VIEW.
010900     05  W-DIAG-CODE-CH       PIC X(01)   OCCURS 24
011000                                           INDEXED W-DC-DX.
011100
011200 01  W-UNKNOWN-TYPE-MSG       PIC X(79).
011300 01  W-UNKNOWN-TYPE-FIELDS REDEFINES W-UNKNOWN-TYPE-MSG.
011400     05  W-UNKNOWN-TYPE-LIT1 PIC X(30).
011500     05  W-UNKNOWN-TYPE-CODE PIC X(24).
011600     05  W-UNKNOWN-TYPE-LIT2 PIC X(25).
011700
011800 01  W-DATASET-KEY-MSG        PIC X(79).
011900 01  W-DATASET-KEY-FIELDS REDEFINES W-DATASET-KEY-MSG.
012000     05  W-DATASET-KEY-LIT1  PIC X(50).
012100     05  W-DATASET-KEY-NAME  PIC X(20).
012200     05  W-DATASET-KEY-LIT2  PIC X(09).
012300/
012400 LINKAGE SECTION.
012500*----------------
012600
012700 01  L-PARAMETER.            COPY MASKRULL.
012800/
012900 PROCEDURE DIVISION USING L-PARAMETER.
013000*==================
013100
013200 MAIN.
013300*-----
013400
013500     PERFORM SUB-1000-START-UP THRU SUB-1000-EXIT
013600
013700     PERFORM SUB-2000-VALIDATE THRU SUB-2000-EXIT
013800     .
013900 MAIN-EXIT.
014000     GOBACK.
014100/
014200 SUB-1000-START-UP.
014300*------------------
014400
014500     IF      W-NOT-FIRST-CALL
014600         GO TO SUB-1000-EXIT
014700     END-IF
014800
014900     SET  W-NOT-FIRST-CALL   TO TRUE
015000     MOVE 'MASKVAL'          TO W-RUN-PROGRAM-ID
015100     .
015200 SUB-1000-EXIT.
015300     EXIT.
015400/
015500 SUB-2000-VALIDATE.
015600*------------------
015700
015800     SET  MRP-RESPONSE-GOOD  TO TRUE
015900     MOVE SPACES             TO MRP-RESPONSE-MSG
016000
016100     IF      MRP-GROUP < 1
016200         SET  MRP-RESPONSE-BAD
016300                             TO TRUE
016400         MOVE 'group must be an integer 1 or greater'
016500                             TO MRP-RESPONSE-MSG
016600         GO TO SUB-2000-EXIT
016700     END-IF
016800
016900     EVALUATE TRUE
017000       WHEN MRP-TYPE-IS-DATA-RULE
017100         PERFORM SUB-3000-VALIDATE-DATA-RULE THRU SUB-3000-EXIT
017200
017300       WHEN MRP-TYPE-IS-OBJECT-RULE
017400         PERFORM SUB-4000-VALIDATE-OBJECT-RULE THRU SUB-4000-EXIT
017500
017600       WHEN OTHER
017700         SET  MRP-RESPONSE-BAD
017800                             TO TRUE
017900         MOVE SPACES         TO W-UNKNOWN-TYPE-MSG
018000         MOVE 'unrecognized rule type code "'
018100                             TO W-UNKNOWN-TYPE-LIT1
018200         MOVE MRP-RULE-TYPE  TO W-UNKNOWN-TYPE-CODE
018300         MOVE '"'            TO W-UNKNOWN-TYPE-LIT2
018400         MOVE W-UNKNOWN-TYPE-MSG
018500                             TO MRP-RESPONSE-MSG
018600
018700         MOVE MRP-RULE-TYPE  TO W-DIAG-CODE-VIEW
018800         PERFORM SUB-2900-DISPLAY-DIAG-CHAR THRU SUB-2900-EXIT
018900             VARYING W-DC-DX FROM 1 BY 1
019000                 UNTIL W-DC-DX > 24
019100     END-EVALUATE
019200     .
019300 SUB-2000-EXIT.
019400     EXIT.
019500/
019600 SUB-2900-DISPLAY-DIAG-CHAR.
019700*---------------------------
019800
019900D    DISPLAY 'MASKVAL bad code char '
020000D            W-DC-DX ': "' W-DIAG-CODE-CH(W-DC-DX) '"'
020100     .
020200 SUB-2900-EXIT.
020300     EXIT.
020400/
020500 SUB-3000-VALIDATE-DATA-RULE.
020600*----------------------------
020700
020800     IF      MRP-DATABASE = SPACES
020900     OR      MRP-SCHEMA   = SPACES
021000     OR      MRP-TABLE    = SPACES
021100         SET  MRP-RESPONSE-BAD
021200                             TO TRUE
021300         MOVE 'data rule requires database, schema and table'
021400                             TO MRP-RESPONSE-MSG
021500         GO TO SUB-3000-EXIT
021600     END-IF
021700
021800     IF      (MRP-TYPE-FAKE-STRING-SUB
021900     OR       MRP-TYPE-STATIC-STRING-SUB
022000     OR       MRP-TYPE-FAKE-SSN-SUB
022100     OR       MRP-TYPE-DATE-VARIANCE)
022200     AND      MRP-COLUMN = SPACES
022300         SET  MRP-RESPONSE-BAD
022400                             TO TRUE
022500         MOVE 'rule requires a non-blank column'
022600                             TO MRP-RESPONSE-MSG
022700         GO TO SUB-3000-EXIT
022800     END-IF
022900
023000     EVALUATE TRUE
023100       WHEN MRP-TYPE-FAKE-STRING-SUB
023200         PERFORM SUB-3100-VALIDATE-FAKE-STRING THRU SUB-3100-EXIT
023300
023400       WHEN MRP-TYPE-FAKE-SSN-SUB
023500         IF      NOT MRP-IGNORE-NULL-YES
023600         AND     NOT MRP-IGNORE-NULL-NO
023700             SET  MRP-RESPONSE-BAD
023800                             TO TRUE
023900             MOVE 'ignore-null must be exactly YES or NO'
024000                             TO MRP-RESPONSE-MSG
024100         END-IF
024200
024300       WHEN MRP-TYPE-DATE-VARIANCE
024400         IF      MRP-RANGE = 0
024500             SET  MRP-RESPONSE-BAD
024600                             TO TRUE
024700             MOVE 'date-variance range must be nonzero'
024800                             TO MRP-RESPONSE-MSG
024900         ELSE
025000             IF      NOT MRP-METHOD-SIMPLE
025100             AND     NOT MRP-METHOD-COMPLETE
025200                 SET  MRP-RESPONSE-BAD
025300                             TO TRUE
025400                 MOVE 'method must be exactly SIMPLE or COMPLETE'
025500                             TO MRP-RESPONSE-MSG
025600             END-IF
025700         END-IF
025800
025900       WHEN OTHER
026000         CONTINUE
026100     END-EVALUATE
026200     .
026300 SUB-3000-EXIT.
026400     EXIT.
026500/
026600 SUB-3100-VALIDATE-FAKE-STRING.
026700*------------------------------
026800
026900     IF      MRP-DATASET-KEY = SPACES
027000         SET  MRP-RESPONSE-BAD
027100                             TO TRUE
027200         MOVE 'fake-string-substitution requires a dataset key'
027300                             TO MRP-RESPONSE-MSG
027400         GO TO SUB-3100-EXIT
027500     END-IF
027600
027700     MOVE 0                  TO W-FDS-MATCH-CNT
027800     MOVE 'N'                TO W-FDS-EOF-SW
027900
028000     OPEN INPUT  FAKE-DATA-SET-FILE
028100
028200     PERFORM SUB-3110-READ-FDS THRU SUB-3110-EXIT
028300         UNTIL W-FDS-EOF
028400
028500     CLOSE FAKE-DATA-SET-FILE
028600
028700     IF      W-FDS-MATCH-CNT = 0
028800         SET  MRP-RESPONSE-BAD
028900                             TO TRUE
029000         MOVE SPACES         TO W-DATASET-KEY-MSG
029100         MOVE 'no fake-data set entries found for dataset key "'
029200                             TO W-DATASET-KEY-LIT1
029300         MOVE MRP-DATASET-KEY
029400                             TO W-DATASET-KEY-NAME
029500         MOVE '"'            TO W-DATASET-KEY-LIT2
029600         MOVE W-DATASET-KEY-MSG
029700                             TO MRP-RESPONSE-MSG
029800     END-IF
029900     .
030000 SUB-3100-EXIT.
030100     EXIT.
030200/
030300 SUB-3110-READ-FDS.
030400*------------------
030500
030600     READ FAKE-DATA-SET-FILE
030700         AT END
030800             SET  W-FDS-EOF  TO TRUE
030900         NOT AT END
031000             IF      FDS-KEY = MRP-DATASET-KEY
031100             AND     FDS-VALUE NOT = SPACES
031200                 ADD  1      TO W-FDS-MATCH-CNT
031300             END-IF
031400     END-READ
031500     .
031600 SUB-3110-EXIT.
031700     EXIT.
031800/
031900 SUB-4000-VALIDATE-OBJECT-RULE.
032000*------------------------------
032100
032200     IF      MRP-DATABASE = SPACES
032300     OR      MRP-DATABASE = '*'
032400         SET  MRP-RESPONSE-BAD
032500                             TO TRUE
032600         MOVE 'object rule database may not be blank or *'
032700                             TO MRP-RESPONSE-MSG
032800         GO TO SUB-4000-EXIT
032900     END-IF
033000
033100     IF      MRP-TABLE = SPACES
033200     OR      MRP-TABLE = '*'
033300         SET  MRP-RESPONSE-BAD
033400                             TO TRUE
033500         MOVE 'object rule table may not be blank or *'
033600                             TO MRP-RESPONSE-MSG
033700         GO TO SUB-4000-EXIT
033800     END-IF
033900
034000     IF      MRP-SCHEMA = SPACES
034100         SET  MRP-RESPONSE-BAD
034200                             TO TRUE
034300         MOVE 'object rule requires a schema (or * for all)'
034400                             TO MRP-RESPONSE-MSG
034500     END-IF
034600     .
034700 SUB-4000-EXIT.
034800     EXIT.
