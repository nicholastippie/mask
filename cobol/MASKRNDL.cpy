000100*========================== MASK ENGINE ==========================*
000200* Copybook:    MASKRNDL
000300* Authors:     B. OKAFOR
000400*
000500* Description: LINKAGE parameter block for subprogram MASKRAND,
000600*              the masking engine's one and only source of
000700*              pseudo-random numbers.  Every masking rule that
000800*              needs a random draw (fake-string pick, fake-SSN
000900*              area/group/serial, date-variance day shift) CALLs
001000*              through here rather than drawing its own -- keeps
001100*              the generator, and its seed, in one place.
001200*
001300*              MASKRND-RESEED may be left at zero; MASKRAND keeps
001400*              its own running seed across calls for the life of
001500*              the run and only takes MASKRND-RESEED when the
001600*              caller deliberately wants to start a fresh cycle
001700*              (MASKDATA does this once per FAKE-SSN-SUBSTITUTION
001800*              rule so the uniqueness table below starts clean).
001900*
002000* Date        Init  Description
002100* ----        ----  -----------
002200* 2021-06-02  BDO   First release, split out of the old
002250*                   random-number work area.
002300*==================================================================*
002400
002500     05  MASKRND-RESEED      PIC S9(09) COMP.
002600     05  MASKRND-RESEED-SW   PIC X(01).
002700         88  MASKRND-RESEED-REQUESTED         VALUE 'Y'.
002800         88  MASKRND-RESEED-NOT-REQUESTED     VALUE 'N'.
002900     05  MASKRND-FRACTION    PIC S9(01)V9(09)
003000                                        COMP.
003100     05  FILLER              PIC X(10).
